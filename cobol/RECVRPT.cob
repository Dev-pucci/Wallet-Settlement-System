000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RECVRPT.
000300 AUTHOR. TMPARV.
000400 INSTALLATION. WALLET SETTLEMENT - DAILY RECONCILIATION.
000500 DATE-WRITTEN. 02 MAY 1992.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*DESCRIPTION : SUBROUTINE - RECONCILIATION REPORT AND EXTERNAL
000900*              TRANSACTION EXPORT WRITER.
001000*
001100*    OPTION ACTION........................
001200*    1      OPEN RECONCILIATION REPORT, WRITE HEADER/COUNTS
001300*    2      WRITE ONE RECONCILIATION DETAIL LINE
001400*    3      CLOSE RECONCILIATION REPORT
001500*    4      OPEN EXTERNAL TRANSACTIONS EXPORT, WRITE HEADER
001600*    5      WRITE ONE EXTERNAL TRANSACTIONS EXPORT LINE
001700*    6      CLOSE EXTERNAL TRANSACTIONS EXPORT
001800*
001900*=================================================================
002000*
002100* HISTORY OF MODIFICATION:
002200*
002300*=================================================================
002400*
002500* WAL1E5 - TMPARV - 15/01/2025 - WALLET SETTLEMENT PHASE 1        *
002600*                   - INITIAL VERSION.                           *
002700*-----------------------------------------------------------------
002800* WAL2D4 - TMPCGN - 02/08/2025 - WALLET SETTLEMENT PHASE 2        *
002900*                   - ABSENT INTERNAL/EXTERNAL AMOUNT NOW PRINTS  *
003000*                     AS AN EMPTY FIELD INSTEAD OF 0.00 (WAS      *
003100*                     CONFUSING MISSING_INTERNAL/EXTERNAL ROWS)   *
003200*-----------------------------------------------------------------
003300* WAL2E2 - TMPARV - 10/08/2025 - WALLET SETTLEMENT PHASE 2        *
003400*                   - A200 WAS ROUTING THE EDITED AMOUNT COLUMNS  *
003500*                     THROUGH D000-QUOTE-FIELD, WHICH BLANKED     *
003600*                     OUT ANY PRESENT AMOUNT BECAUSE THE EDITED   *
003700*                     PICTURE LEADS WITH A SUPPRESSED SPACE - NOW *
003800*                     STRUNG DELIMITED BY SIZE LIKE A500 DOES     *
003900*-----------------------------------------------------------------
004000* WAL2E6 - TMPCGN - 10/08/2026 - WALLET SETTLEMENT PHASE 2        *
004100*                   - WAL2E2'S FIX STILL LEFT THE SUPPRESSED      *
004200*                     LEADING SPACES OF WK-C-AMT-EDIT/AMT2-EDIT/  *
004300*                     COUNT-EDIT EMBEDDED IN THE REPORT AND       *
004400*                     EXPORT TEXT - ADDED D050-TRIM-EDIT-FIELD    *
004500*                     (SAME IDEA AS RECVEXT'S D000-TRIM-FIELD) SO *
004600*                     THE COUNTS AND AMOUNT COLUMNS CARRY THE     *
004700*                     PLAIN VALUE, AND AN ABSENT AMOUNT TRIMS TO  *
004800*                     A TRULY EMPTY CSV FIELD                    *
004900*-----------------------------------------------------------------
005000*
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-AS400.
005500 OBJECT-COMPUTER. IBM-AS400.
005600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005700        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100        SELECT RECRPT ASSIGN TO RECRPT
006200        ORGANIZATION IS LINE SEQUENTIAL
006300 FILE STATUS IS WK-C-FILE-STATUS.
006400
006500        SELECT EXTEXP ASSIGN TO EXTEXP
006600        ORGANIZATION IS LINE SEQUENTIAL
006700 FILE STATUS IS WK-C-FILE-STATUS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100***************
007200 FD  RECRPT
007300        LABEL RECORDS ARE OMITTED
007400 DATA RECORD IS WS-RECRPT-LINE.
007500 01  WS-RECRPT-LINE.
007600     05  WS-RECRPT-TEXT              PIC X(200).
007700     05  FILLER                      PIC X(20).
007800
007900 FD  EXTEXP
008000        LABEL RECORDS ARE OMITTED
008100 DATA RECORD IS WS-EXTEXP-LINE.
008200 01  WS-EXTEXP-LINE.
008300     05  WS-EXTEXP-TEXT              PIC X(280).
008400     05  FILLER                      PIC X(20).
008500
008600 WORKING-STORAGE SECTION.
008700************************
008800*---------------------------------------------------------------*
008900*    WAL2E6 - STANDALONE SCRATCH COUNTERS FOR D050-TRIM-EDIT-   *
009000*    FIELD - NOT PART OF ANY GROUP, NOT REDEFINED.              *
009100*---------------------------------------------------------------*
009200 77  WK-N-EDIT-LEAD-CNT              PIC 9(02) COMP VALUE ZERO.
009300 77  WK-N-EDIT-TRIM-LEN              PIC 9(02) COMP VALUE ZERO.
009400
009500 01  FILLER                          PIC X(24) VALUE
009600        "** PROGRAM RECVRPT    **".
009700
009800 01  WK-C-COMMON.
009900        COPY WALCOM.
010000
010100*---------------------------------------------------------------*
010200*    CSV-STYLE QUOTE-ON-DEMAND WORK AREA (COMMA/QUOTE RULE)     *
010300*---------------------------------------------------------------*
010400 01  WK-C-QF-INPUT                   PIC X(100) VALUE SPACES.
010500 01  WK-C-QF-BODY                    PIC X(204) VALUE SPACES.
010600 01  WK-C-QF-OUTPUT                  PIC X(206) VALUE SPACES.
010700 01  WK-N-QF-LEN                     PIC 9(03) COMP VALUE ZERO.
010800 01  WK-N-QF-IDX                     PIC 9(03) COMP VALUE ZERO.
010900 01  WK-N-QF-OUT-IDX                 PIC 9(03) COMP VALUE ZERO.
011000 01  WK-N-QF-COMMA-CNT               PIC 9(03) COMP VALUE ZERO.
011100 01  WK-N-QF-QUOTE-CNT               PIC 9(03) COMP VALUE ZERO.
011200 01  WK-C-QF-CHAR                    PIC X(01) VALUE SPACE.
011300 01  WK-C-QF-QUOTE                   PIC X(01) VALUE '"'.
011400 01  WK-C-QF-INPUT-VIEW REDEFINES WK-C-QF-INPUT.
011500     05  WK-C-QF-INPUT-FIRST-CHAR    PIC X(01).
011600     05  FILLER                      PIC X(99).
011700
011800*---------------------------------------------------------------*
011900*    NUMERIC-EDIT DISPLAY AREAS                                 *
012000*---------------------------------------------------------------*
012100 01  WK-C-AMT-EDIT                   PIC Z(11)9.99.
012200 01  WK-C-AMT2-EDIT                  PIC Z(11)9.99.
012300 01  WK-C-COUNT-EDIT                 PIC ZZZZZZ9.
012400
012500*---------------------------------------------------------------*
012600*    WAL2E6 - LEFT-TRIM WORK AREA FOR THE ABOVE EDITED FIELDS - *
012700*    A SUPPRESSED LEADING SPACE MUST NOT REACH THE CSV COLUMN.  *
012800*---------------------------------------------------------------*
012900 01  WK-C-AMT-TRIM                   PIC X(15) VALUE SPACES.
013000 01  WK-C-AMT2-TRIM                  PIC X(15) VALUE SPACES.
013100 01  WK-C-EDIT-TRIM-INPUT            PIC X(15) VALUE SPACES.
013200 01  WK-C-EDIT-TRIM-OUTPUT           PIC X(15) VALUE SPACES.
013300
013400*---------------------------------------------------------------*
013500*    DETAIL-LINE WORK AREA                                      *
013600*---------------------------------------------------------------*
013700 01  WK-C-DETAIL-LINE                PIC X(280) VALUE SPACES.
013800 01  WK-C-DETAIL-VIEW REDEFINES WK-C-DETAIL-LINE.
013900     05  WK-C-DETAIL-FIRST-CHAR      PIC X(01).
014000     05  FILLER                      PIC X(279).
014100
014200 01  WK-N-REPORT-CTR.
014300     05  WK-N-RPT-DETAILS-WRITTEN    PIC 9(07) COMP VALUE ZERO.
014400     05  WK-N-EXP-DETAILS-WRITTEN    PIC 9(07) COMP VALUE ZERO.
014500     05  FILLER                      PIC X(08) VALUE SPACES.
014600 01  WK-N-REPORT-CTR-VIEW REDEFINES WK-N-REPORT-CTR.
014700     05  WK-C-RPT-DETAILS-BYTES      PIC X(04).
014800     05  WK-C-EXP-DETAILS-BYTES      PIC X(04).
014900     05  FILLER                      PIC X(08).
015000
015100****************
015200 LINKAGE SECTION.
015300****************
015400 01  WK-C-VRPT-RECORD.
015500     05  WK-N-VRPT-OPTION            PIC 9(01).
015600     05  WK-C-VRPT-SUMMARY.
015700         10  WK-C-VRPT-RECON-DATE    PIC X(10).
015800         10  WK-N-VRPT-TOTAL         PIC 9(07) COMP.
015900         10  WK-N-VRPT-MATCHED       PIC 9(07) COMP.
016000         10  WK-N-VRPT-MISS-INTERNAL PIC 9(07) COMP.
016100         10  WK-N-VRPT-MISS-EXTERNAL PIC 9(07) COMP.
016200         10  WK-N-VRPT-MISMATCH      PIC 9(07) COMP.
016300     05  WK-C-VRPT-RECON-DETAIL.
016400         10  WK-C-VRPT-INT-ID        PIC X(100).
016500         10  WK-C-VRPT-EXT-ID        PIC X(100).
016600         10  WK-N-VRPT-INT-AMT       PIC S9(13)V99 COMP-3.
016700         10  WK-N-VRPT-EXT-AMT       PIC S9(13)V99 COMP-3.
016800         10  WK-C-VRPT-HAS-INT-AMT   PIC X(01).
016900         10  WK-C-VRPT-HAS-EXT-AMT   PIC X(01).
017000         10  WK-C-VRPT-STATUS        PIC X(20).
017100         10  WK-C-VRPT-NOTES         PIC X(100).
017200     05  WK-C-VRPT-EXPORT-DETAIL.
017300         10  WK-C-VRPT-EXP-TRAN-ID   PIC X(100).
017400         10  WK-C-VRPT-EXP-CUST-ID   PIC X(50).
017500         10  WK-N-VRPT-EXP-AMOUNT    PIC S9(13)V99 COMP-3.
017600         10  WK-C-VRPT-EXP-TYPE      PIC X(10).
017700         10  WK-C-VRPT-EXP-TIMESTAMP PIC X(19).
017800         10  WK-C-VRPT-EXP-REFERENCE PIC X(100).
017900     05  WK-C-VRPT-ERROR-CD          PIC X(40).
018000
018100        EJECT
018200****************************************
018300 PROCEDURE DIVISION USING WK-C-VRPT-RECORD.
018400****************************************
018500 MAIN-MODULE.
018600     MOVE SPACES                 TO WK-C-VRPT-ERROR-CD.
018700     EVALUATE WK-N-VRPT-OPTION
018800        WHEN 1
018900           PERFORM A100-OPEN-REPORT
019000              THRU A199-OPEN-REPORT-EX
019100        WHEN 2
019200           PERFORM A200-WRITE-REPORT-DETAIL
019300              THRU A299-WRITE-REPORT-DETAIL-EX
019400        WHEN 3
019500           PERFORM A300-CLOSE-REPORT
019600              THRU A399-CLOSE-REPORT-EX
019700        WHEN 4
019800           PERFORM A400-OPEN-EXPORT
019900              THRU A499-OPEN-EXPORT-EX
020000        WHEN 5
020100           PERFORM A500-WRITE-EXPORT-DETAIL
020200              THRU A599-WRITE-EXPORT-DETAIL-EX
020300        WHEN 6
020400           PERFORM A600-CLOSE-EXPORT
020500              THRU A699-CLOSE-EXPORT-EX
020600        WHEN OTHER
020700           MOVE "INVALID CALL OPTION TO RECVRPT"
020800              TO WK-C-VRPT-ERROR-CD
020900 END-EVALUATE.
021000 GOBACK.
021100
021200*-----------------------------------------------------------------
021300*    UNIT 4 - REPORT HEADER (TITLE/DATE/5 COUNTS)                *
021400*-----------------------------------------------------------------
021500 A100-OPEN-REPORT.
021600*-----------------------------------------------------------------
021700     MOVE ZERO                   TO WK-N-RPT-DETAILS-WRITTEN.
021800     OPEN OUTPUT RECRPT.
021900     IF NOT WK-C-SUCCESSFUL
022000        DISPLAY "RECVRPT - OPEN FILE ERROR - RECRPT"
022100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022200        MOVE "UNABLE TO OPEN RECONCILIATION REPORT"
022300           TO WK-C-VRPT-ERROR-CD
022400        GO TO A199-OPEN-REPORT-EX
022500 END-IF.
022600
022700     MOVE "Reconciliation Report" TO WS-RECRPT-TEXT.
022800     WRITE WS-RECRPT-LINE.
022900
023000     MOVE SPACES TO WS-RECRPT-TEXT.
023100     STRING "Date: " DELIMITED BY SIZE
023200            WK-C-VRPT-RECON-DATE DELIMITED BY SPACE
023300         INTO WS-RECRPT-TEXT.
023400     WRITE WS-RECRPT-LINE.
023500
023600     MOVE WK-N-VRPT-TOTAL TO WK-C-COUNT-EDIT.
023700     MOVE WK-C-COUNT-EDIT TO WK-C-EDIT-TRIM-INPUT.
023800     PERFORM D050-TRIM-EDIT-FIELD
023900        THRU D059-TRIM-EDIT-FIELD-EX.
024000     MOVE SPACES TO WS-RECRPT-TEXT.
024100     STRING "Total Records: " DELIMITED BY SIZE
024200            WK-C-EDIT-TRIM-OUTPUT DELIMITED BY SPACE
024300         INTO WS-RECRPT-TEXT.
024400     WRITE WS-RECRPT-LINE.
024500
024600     MOVE WK-N-VRPT-MATCHED TO WK-C-COUNT-EDIT.
024700     MOVE WK-C-COUNT-EDIT TO WK-C-EDIT-TRIM-INPUT.
024800     PERFORM D050-TRIM-EDIT-FIELD
024900        THRU D059-TRIM-EDIT-FIELD-EX.
025000     MOVE SPACES TO WS-RECRPT-TEXT.
025100     STRING "Matched: " DELIMITED BY SIZE
025200            WK-C-EDIT-TRIM-OUTPUT DELIMITED BY SPACE
025300         INTO WS-RECRPT-TEXT.
025400     WRITE WS-RECRPT-LINE.
025500
025600     MOVE WK-N-VRPT-MISS-INTERNAL TO WK-C-COUNT-EDIT.
025700     MOVE WK-C-COUNT-EDIT TO WK-C-EDIT-TRIM-INPUT.
025800     PERFORM D050-TRIM-EDIT-FIELD
025900        THRU D059-TRIM-EDIT-FIELD-EX.
026000     MOVE SPACES TO WS-RECRPT-TEXT.
026100     STRING "Missing Internal: " DELIMITED BY SIZE
026200            WK-C-EDIT-TRIM-OUTPUT DELIMITED BY SPACE
026300         INTO WS-RECRPT-TEXT.
026400     WRITE WS-RECRPT-LINE.
026500
026600     MOVE WK-N-VRPT-MISS-EXTERNAL TO WK-C-COUNT-EDIT.
026700     MOVE WK-C-COUNT-EDIT TO WK-C-EDIT-TRIM-INPUT.
026800     PERFORM D050-TRIM-EDIT-FIELD
026900        THRU D059-TRIM-EDIT-FIELD-EX.
027000     MOVE SPACES TO WS-RECRPT-TEXT.
027100     STRING "Missing External: " DELIMITED BY SIZE
027200            WK-C-EDIT-TRIM-OUTPUT DELIMITED BY SPACE
027300         INTO WS-RECRPT-TEXT.
027400     WRITE WS-RECRPT-LINE.
027500
027600     MOVE WK-N-VRPT-MISMATCH TO WK-C-COUNT-EDIT.
027700     MOVE WK-C-COUNT-EDIT TO WK-C-EDIT-TRIM-INPUT.
027800     PERFORM D050-TRIM-EDIT-FIELD
027900        THRU D059-TRIM-EDIT-FIELD-EX.
028000     MOVE SPACES TO WS-RECRPT-TEXT.
028100     STRING "Amount Mismatch: " DELIMITED BY SIZE
028200            WK-C-EDIT-TRIM-OUTPUT DELIMITED BY SPACE
028300         INTO WS-RECRPT-TEXT.
028400     WRITE WS-RECRPT-LINE.
028500
028600     MOVE SPACES TO WS-RECRPT-TEXT.
028700     WRITE WS-RECRPT-LINE.
028800
028900     MOVE "Internal Transaction ID,External Transaction ID,"
029000        TO WS-RECRPT-TEXT.
029100     STRING WS-RECRPT-TEXT DELIMITED BY SIZE
029200        "Internal Amount,External Amount,Status,Notes"
029300           DELIMITED BY SIZE
029400         INTO WS-RECRPT-TEXT.
029500     WRITE WS-RECRPT-LINE.
029600 A199-OPEN-REPORT-EX.
029700 EXIT.
029800
029900*-----------------------------------------------------------------
030000*    WAL2E2 - AMOUNT COLUMNS ARE NUMERIC-EDITED (PIC Z) FIELDS -   *
030100*    THEY NEVER CONTAIN A COMMA OR A QUOTE, SO THEY ARE STRUNG     *
030200*    IN DELIMITED BY SIZE (LIKE A500 EXPORT) RATHER THAN PASSED    *
030300*    THROUGH D000-QUOTE-FIELD, WHICH ASSUMES A LEFT-JUSTIFIED      *
030400*    TEXT FIELD AND TREATS A ZERO-SUPPRESSED LEADING SPACE AS AN   *
030500*    EMPTY FIELD.                                                  *
030600*-----------------------------------------------------------------
030700 A200-WRITE-REPORT-DETAIL.
030800*-----------------------------------------------------------------
030900     MOVE SPACES                 TO WK-C-DETAIL-LINE.
031000
031100     IF WK-C-VRPT-HAS-INT-AMT = "Y"
031200        MOVE WK-N-VRPT-INT-AMT   TO WK-C-AMT-EDIT
031300     ELSE
031400        MOVE SPACES              TO WK-C-AMT-EDIT
031500 END-IF.
031600     IF WK-C-VRPT-HAS-EXT-AMT = "Y"
031700        MOVE WK-N-VRPT-EXT-AMT   TO WK-C-AMT2-EDIT
031800     ELSE
031900        MOVE SPACES              TO WK-C-AMT2-EDIT
032000 END-IF.
032100     MOVE WK-C-AMT-EDIT           TO WK-C-EDIT-TRIM-INPUT.
032200     PERFORM D050-TRIM-EDIT-FIELD
032300        THRU D059-TRIM-EDIT-FIELD-EX.
032400     MOVE WK-C-EDIT-TRIM-OUTPUT   TO WK-C-AMT-TRIM.
032500     MOVE WK-C-AMT2-EDIT          TO WK-C-EDIT-TRIM-INPUT.
032600     PERFORM D050-TRIM-EDIT-FIELD
032700        THRU D059-TRIM-EDIT-FIELD-EX.
032800     MOVE WK-C-EDIT-TRIM-OUTPUT   TO WK-C-AMT2-TRIM.
032900
033000     MOVE WK-C-VRPT-NOTES         TO WK-C-QF-INPUT.
033100     PERFORM D000-QUOTE-FIELD
033200        THRU D099-QUOTE-FIELD-EX.
033300
033400     STRING WK-C-VRPT-INT-ID     DELIMITED BY SPACE
033500            ","                  DELIMITED BY SIZE
033600            WK-C-VRPT-EXT-ID     DELIMITED BY SPACE
033700            ","                  DELIMITED BY SIZE
033800            WK-C-AMT-TRIM        DELIMITED BY SPACE
033900            ","                  DELIMITED BY SIZE
034000            WK-C-AMT2-TRIM       DELIMITED BY SPACE
034100            ","                  DELIMITED BY SIZE
034200            WK-C-VRPT-STATUS     DELIMITED BY SPACE
034300            ","                  DELIMITED BY SIZE
034400            WK-C-QF-OUTPUT       DELIMITED BY SPACE
034500         INTO WK-C-DETAIL-LINE.
034600
034700     MOVE WK-C-DETAIL-LINE        TO WS-RECRPT-TEXT.
034800     WRITE WS-RECRPT-LINE.
034900     IF NOT WK-C-SUCCESSFUL
035000        DISPLAY "RECVRPT - WRITE FILE ERROR - RECRPT"
035100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
035200        MOVE "UNABLE TO WRITE REPORT DETAIL LINE"
035300           TO WK-C-VRPT-ERROR-CD
035400        GO TO A299-WRITE-REPORT-DETAIL-EX
035500 END-IF.
035600     ADD 1 TO WK-N-RPT-DETAILS-WRITTEN.
035700 A299-WRITE-REPORT-DETAIL-EX.
035800 EXIT.
035900
036000 A300-CLOSE-REPORT.
036100     CLOSE RECRPT.
036200     IF NOT WK-C-SUCCESSFUL
036300        DISPLAY "RECVRPT - CLOSE FILE ERROR - RECRPT"
036400        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036500 END-IF.
036600 A399-CLOSE-REPORT-EX.
036700 EXIT.
036800
036900*-----------------------------------------------------------------
037000*    UNIT 3 - EXTERNAL TRANSACTIONS EXPORT                       *
037100*-----------------------------------------------------------------
037200 A400-OPEN-EXPORT.
037300*-----------------------------------------------------------------
037400     MOVE ZERO                   TO WK-N-EXP-DETAILS-WRITTEN.
037500     OPEN OUTPUT EXTEXP.
037600     IF NOT WK-C-SUCCESSFUL
037700        DISPLAY "RECVRPT - OPEN FILE ERROR - EXTEXP"
037800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037900        MOVE "UNABLE TO OPEN EXTERNAL TRANSACTIONS EXPORT"
038000           TO WK-C-VRPT-ERROR-CD
038100        GO TO A499-OPEN-EXPORT-EX
038200 END-IF.
038300     MOVE "Transaction ID,Customer ID,Amount,Type,Timestamp,"
038400        TO WS-EXTEXP-TEXT.
038500     STRING WS-EXTEXP-TEXT       DELIMITED BY SIZE
038600            "Reference"          DELIMITED BY SIZE
038700         INTO WS-EXTEXP-TEXT.
038800     WRITE WS-EXTEXP-LINE.
038900 A499-OPEN-EXPORT-EX.
039000 EXIT.
039100
039200 A500-WRITE-EXPORT-DETAIL.
039300     MOVE WK-C-VRPT-EXP-AMOUNT    TO WK-C-AMT-EDIT.
039400     MOVE WK-C-AMT-EDIT           TO WK-C-EDIT-TRIM-INPUT.
039500     PERFORM D050-TRIM-EDIT-FIELD
039600        THRU D059-TRIM-EDIT-FIELD-EX.
039700     MOVE WK-C-EDIT-TRIM-OUTPUT   TO WK-C-AMT-TRIM.
039800
039900     MOVE WK-C-VRPT-EXP-REFERENCE TO WK-C-QF-INPUT.
040000     PERFORM D000-QUOTE-FIELD
040100        THRU D099-QUOTE-FIELD-EX.
040200
040300     STRING WK-C-VRPT-EXP-TRAN-ID   DELIMITED BY SPACE
040400            ","                     DELIMITED BY SIZE
040500            WK-C-VRPT-EXP-CUST-ID   DELIMITED BY SPACE
040600            ","                     DELIMITED BY SIZE
040700            WK-C-AMT-TRIM           DELIMITED BY SPACE
040800            ","                     DELIMITED BY SIZE
040900            WK-C-VRPT-EXP-TYPE      DELIMITED BY SPACE
041000            ","                     DELIMITED BY SIZE
041100            WK-C-VRPT-EXP-TIMESTAMP DELIMITED BY SPACE
041200            ","                     DELIMITED BY SIZE
041300            WK-C-QF-OUTPUT          DELIMITED BY SPACE
041400         INTO WS-EXTEXP-TEXT.
041500
041600     WRITE WS-EXTEXP-LINE.
041700     IF NOT WK-C-SUCCESSFUL
041800        DISPLAY "RECVRPT - WRITE FILE ERROR - EXTEXP"
041900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042000        MOVE "UNABLE TO WRITE EXPORT DETAIL LINE"
042100           TO WK-C-VRPT-ERROR-CD
042200        GO TO A599-WRITE-EXPORT-DETAIL-EX
042300 END-IF.
042400     ADD 1 TO WK-N-EXP-DETAILS-WRITTEN.
042500 A599-WRITE-EXPORT-DETAIL-EX.
042600 EXIT.
042700
042800 A600-CLOSE-EXPORT.
042900     CLOSE EXTEXP.
043000     IF NOT WK-C-SUCCESSFUL
043100        DISPLAY "RECVRPT - CLOSE FILE ERROR - EXTEXP"
043200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043300 END-IF.
043400 A699-CLOSE-EXPORT-EX.
043500 EXIT.
043600
043700*-----------------------------------------------------------------
043800*    WAL2E6 - LEFT-TRIM A ZERO-SUPPRESSED PIC Z FIELD BEFORE IT   *
043900*    IS STRUNG INTO REPORT/EXPORT TEXT - SAME IDEA AS RECVEXT'S   *
044000*    D000-TRIM-FIELD.                                             *
044100*-----------------------------------------------------------------
044200 D050-TRIM-EDIT-FIELD.
044300*-----------------------------------------------------------------
044400     MOVE ZERO                   TO WK-N-EDIT-LEAD-CNT.
044500     INSPECT WK-C-EDIT-TRIM-INPUT TALLYING WK-N-EDIT-LEAD-CNT
044600        FOR LEADING SPACE.
044700     MOVE SPACES                 TO WK-C-EDIT-TRIM-OUTPUT.
044800     IF WK-N-EDIT-LEAD-CNT < 15
044900        COMPUTE WK-N-EDIT-TRIM-LEN = 15 - WK-N-EDIT-LEAD-CNT
045000        ADD 1 TO WK-N-EDIT-LEAD-CNT
045100        MOVE WK-C-EDIT-TRIM-INPUT(WK-N-EDIT-LEAD-CNT:
045200           WK-N-EDIT-TRIM-LEN) TO WK-C-EDIT-TRIM-OUTPUT
045300 END-IF.
045400 D059-TRIM-EDIT-FIELD-EX.
045500 EXIT.
045600
045700*-----------------------------------------------------------------
045800*    D000 - WRAP A FIELD IN DOUBLE QUOTES IF IT CONTAINS A COMMA *
045900*    OR A QUOTE, DOUBLING ANY EMBEDDED QUOTE CHARACTERS.         *
046000*-----------------------------------------------------------------
046100 D000-QUOTE-FIELD.
046200*-----------------------------------------------------------------
046300     MOVE ZERO                   TO WK-N-QF-LEN
046400                                     WK-N-QF-COMMA-CNT
046500                                     WK-N-QF-QUOTE-CNT.
046600     MOVE SPACES                 TO WK-C-QF-BODY
046700                                     WK-C-QF-OUTPUT.
046800     INSPECT WK-C-QF-INPUT TALLYING WK-N-QF-LEN
046900        FOR CHARACTERS BEFORE INITIAL SPACE.
047000     IF WK-N-QF-LEN = ZERO
047100        GO TO D099-QUOTE-FIELD-EX
047200 END-IF.
047300     INSPECT WK-C-QF-INPUT(1:WK-N-QF-LEN) TALLYING
047400        WK-N-QF-COMMA-CNT FOR ALL ",".
047500     INSPECT WK-C-QF-INPUT(1:WK-N-QF-LEN) TALLYING
047600        WK-N-QF-QUOTE-CNT FOR ALL '"'.
047700
047800     IF WK-N-QF-COMMA-CNT = ZERO AND WK-N-QF-QUOTE-CNT = ZERO
047900        MOVE WK-C-QF-INPUT(1:WK-N-QF-LEN) TO WK-C-QF-OUTPUT
048000        GO TO D099-QUOTE-FIELD-EX
048100 END-IF.
048200
048300     MOVE ZERO                   TO WK-N-QF-OUT-IDX.
048400     PERFORM D100-COPY-ONE-CHAR
048500        THRU D199-COPY-ONE-CHAR-EX
048600        VARYING WK-N-QF-IDX FROM 1 BY 1
048700        UNTIL WK-N-QF-IDX > WK-N-QF-LEN.
048800
048900     STRING WK-C-QF-QUOTE        DELIMITED BY SIZE
049000            WK-C-QF-BODY(1:WK-N-QF-OUT-IDX) DELIMITED BY SIZE
049100            WK-C-QF-QUOTE        DELIMITED BY SIZE
049200         INTO WK-C-QF-OUTPUT.
049300 D099-QUOTE-FIELD-EX.
049400 EXIT.
049500
049600 D100-COPY-ONE-CHAR.
049700     MOVE WK-C-QF-INPUT(WK-N-QF-IDX:1) TO WK-C-QF-CHAR.
049800     ADD 1                       TO WK-N-QF-OUT-IDX.
049900     MOVE WK-C-QF-CHAR TO WK-C-QF-BODY(WK-N-QF-OUT-IDX:1).
050000     IF WK-C-QF-CHAR = WK-C-QF-QUOTE
050100        ADD 1                    TO WK-N-QF-OUT-IDX
050200        MOVE WK-C-QF-QUOTE TO WK-C-QF-BODY(WK-N-QF-OUT-IDX:1)
050300 END-IF.
050400 D199-COPY-ONE-CHAR-EX.
050500 EXIT.
050600******************************************************************
050700************** END OF PROGRAM SOURCE -  RECVRPT ****************
050800******************************************************************
