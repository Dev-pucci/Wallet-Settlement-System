000100* WALLET.cpybk
000200*****************************************************************
000300* AMENDMENT HISTORY:
000400*****************************************************************
000500* WAL1A1 TMPCGN 14/03/2024 - WALLET SETTLEMENT PHASE 1
000600*                          - INITIAL VERSION
000700*-----------------------------------------------------------------
000800* WAL2C3 TMPHYN 11/06/2025 - WALLET SETTLEMENT PHASE 2
000900*                          - EXPAND WAL-CUSTOMER-ID FROM 30 TO 50
001000*                            BYTES PER ONLINE-WALLET ONBOARDING
001100*-----------------------------------------------------------------
001200* WAL2F5 TMPCGN 10/08/2026 - WALLET SETTLEMENT PHASE 2
001300*                          - ADDED WAL-STATUS-BYTE (CARRIED FOR
001400*                            PARITY WITH THE REST OF WALLIB'S
001500*                            MASTER FILES - NOT YET SET OR TESTED
001600*                            BY ANY CALLED ROUTINE) AND THE
001700*                            WALLETR-CUST-PARTS REDEFINES SO THE
001800*                            CUSTOMER ID'S LEGACY BRANCH-CODE
001900*                            PREFIX CAN BE PULLED OUT ON ITS OWN
002000*                            WITHOUT AN UNSTRING
002100*****************************************************************
002200     05  WAL-RECORD                PIC X(0100).
002300WAL2C3*05  WAL-RECORD                PIC X(0080).
002400*  I-O FORMAT: WALLETR  FROM FILE WALLET   OF LIBRARY WALLIB
002500*
002600     05  WALLETR  REDEFINES WAL-RECORD.
002700         10  WAL-CUSTOMER-ID        PIC X(50).
002800*                                CUSTOMER IDENTIFIER - UNIQUE KEY
002900         10  WAL-BALANCE            PIC S9(13)V99 COMP-3.
003000*                                CURRENT WALLET BALANCE
003100         10  WAL-STATUS-BYTE        PIC X(01) VALUE "A".
003200             88  WAL-STATUS-ACTIVE          VALUE "A".
003300             88  WAL-STATUS-CLOSED          VALUE "C".
003400*                                RECORD STATUS BYTE - CARRIED FOR
003500*                                PARITY WITH THE REST OF WALLIB'S
003600*                                MASTER FILES. NOT YET SET OR
003700*                                TESTED BY ANY CALLED ROUTINE.
003800         10  FILLER                 PIC X(41).
003900*                                RESERVED FOR FUTURE USE
004000*
004100*  ALTERNATE VIEW OF THE CUSTOMER ID - THE FIRST 4 BYTES CARRY
004200*  THE ONBOARDING BRANCH CODE INHERITED FROM THE LEGACY WALLIB
004300*  CUSTOMER MASTER. NOT REFERENCED BY ANY CALLED ROUTINE TODAY -
004400*  KEPT AVAILABLE FOR A FUTURE PER-BRANCH RECONCILIATION BREAK.
004500     05  WALLETR-CUST-PARTS  REDEFINES WALLETR.
004600         10  WAL-CUST-BRANCH        PIC X(04).
004700*                                LEGACY ONBOARDING BRANCH CODE
004800         10  WAL-CUST-ACCOUNT-NO    PIC X(46).
004900*                                REMAINDER OF THE CUSTOMER ID
005000         10  FILLER                 PIC X(50).
