000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. WALVTXN.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. WALLET SETTLEMENT - BATCH POSTING.
000500 DATE-WRITTEN. 21 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO VALIDATE A POSTING
001100*              REQUEST, REJECT A DUPLICATE TRANSACTION ID, AND
001200*              APPEND THE COMPLETED LEDGER ENTRY.
001300*=================================================================
001400*
001500* HISTORY OF AMENDMENT :                                         *
001600*=================================================================
001700*
001800* WAL1A1 - TMPCGN  - 14/03/2024 - WALLET SETTLEMENT PHASE 1      *
001900*                     - INITIAL VERSION.                         *
002000*-----------------------------------------------------------------
002100* WAL1C1 - TMPRNG  - 17/10/2024 - WALLET SETTLEMENT PHASE 1      *
002200*                     - ADD R1 AMOUNT/ID VALIDATION BEFORE THE   *
002300*                       DUPLICATE-KEY LOOKUP (WAS MISSING -      *
002400*                       BLANK TRAN ID WAS POSTING)                *
002500*-----------------------------------------------------------------
002600* WAL2A4 - TMPHYN  - 14/05/2025 - WALLET SETTLEMENT PHASE 2      *
002700*                     - STAMP WK-C-VTXN-CREATED-AT FROM SYSTEM   *
002800*                       DATE/TIME RATHER THAN CALLER-SUPPLIED    *
002900*-----------------------------------------------------------------
003000* WAL2B1 - TMPCGN  - 21/05/2025 - WALLET SETTLEMENT PHASE 2      *
003100*                     - SPLIT INTO A TWO-OPTION CALL (VALIDATE/  *
003200*                       DUPLICATE-CHECK VS. LEDGER WRITE) SO     *
003300*                       WALXPOST CAN APPLY THE WALLET MOVEMENT   *
003400*                       BETWEEN THE TWO STEPS                    *
003500*-----------------------------------------------------------------
003600* WAL2F3 - TMPCGN  - 10/08/2026 - WALLET SETTLEMENT PHASE 2      *
003700*                     - ADDED A STANDALONE COUNT OF REJECTED     *
003800*                       DUPLICATE TRANSACTION IDS, DISPLAYED AT  *
003900*                       PROGRAM END FOR THE OPERATOR LOG         *
004000*=================================================================
004100*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-AS400.
004500 OBJECT-COMPUTER. IBM-AS400.
004600 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004700        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000        SELECT TRANLEDG ASSIGN TO DATABASE-TRANLEDG
005100        ORGANIZATION IS INDEXED
005200        ACCESS MODE IS DYNAMIC
005300        RECORD KEY IS TRN-TRANSACTION-ID
005400 FILE STATUS IS WK-C-FILE-STATUS.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  TRANLEDG
005800        LABEL RECORDS ARE OMITTED
005900 DATA RECORD IS TRN-RECORD.
006000 01  TRN-RECORD.
006100        COPY TRANLEDG.
006200
006300 WORKING-STORAGE SECTION.
006400*---------------------------------------------------------------*
006500*    WAL2F3 - STANDALONE SCRATCH COUNTER - NOT PART OF ANY      *
006600*    GROUP, NOT REDEFINED.                                      *
006700*---------------------------------------------------------------*
006800 77  WK-N-VTXN-DUP-CNT           PIC 9(07) COMP VALUE ZERO.
006900
007000 01  FILLER                      PIC X(24) VALUE
007100        "** PROGRAM WALVTXN    **".
007200
007300 01  WK-C-COMMON.
007400        COPY WALCOM.
007500
007600 01  WS-C-FLAG.
007700     05  WS-C-DUP-FOUND           PIC X(01) VALUE "N".
007800         88  WS-C-IS-DUPLICATE            VALUE "Y".
007900         88  WS-C-NOT-DUPLICATE           VALUE "N".
008000
008100 01  WK-N-MIN-AMOUNT             PIC S9(13)V99 COMP-3 VALUE 0.01.
008200 01  WK-C-MIN-AMOUNT-VIEW REDEFINES WK-N-MIN-AMOUNT.
008300     05  WK-C-MIN-AMOUNT-BYTES   PIC X(08).
008400
008500 01  WK-N-LEDG-WRITES            PIC 9(07) COMP VALUE ZERO.
008600 01  WK-C-LEDG-WRITES-VIEW REDEFINES WK-N-LEDG-WRITES.
008700     05  WK-C-LEDG-WRITES-BYTES  PIC X(04).
008800
008900****************
009000 LINKAGE SECTION.
009100****************
009200 01  WK-C-VTXN-RECORD.
009300     05  WK-N-VTXN-OPTION            PIC 9(01).
009400*                                1 = VALIDATE AND CHECK DUPLICATE
009500*                                2 = WRITE COMPLETED LEDGER ENTRY
009600     05  WK-C-VTXN-INPUT.
009700         10  WK-C-VTXN-CUSTOMER-ID   PIC X(50).
009800         10  WK-C-VTXN-TYPE          PIC X(10).
009900         10  WK-C-VTXN-TRAN-ID       PIC X(100).
010000         10  WK-N-VTXN-AMOUNT        PIC S9(13)V99 COMP-3.
010100         10  WK-C-VTXN-REFERENCE     PIC X(100).
010200         10  WK-N-VTXN-BALANCE-BEFORE PIC S9(13)V99 COMP-3.
010300         10  WK-N-VTXN-BALANCE-AFTER  PIC S9(13)V99 COMP-3.
010400     05  WK-C-VTXN-OUTPUT.
010500         10  WK-C-VTXN-STATUS        PIC X(10) VALUE SPACES.
010600*                                COMPLETED OR FAILED
010700         10  WK-C-VTXN-ERROR-CD      PIC X(40) VALUE SPACES.
010800*                                SPACES = ACCEPTED
010900         10  WK-C-VTXN-CREATED-AT    PIC X(19) VALUE SPACES.
011000 01  WK-C-VTXN-DUMP REDEFINES WK-C-VTXN-RECORD.
011100     05  WK-C-VTXN-DUMP-TXT          PIC X(250).
011200
011300        EJECT
011400****************************************
011500 PROCEDURE DIVISION USING WK-C-VTXN-RECORD.
011600****************************************
011700 MAIN-MODULE.
011800     PERFORM A000-PROCESS-CALLED-ROUTINE
011900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
012000     PERFORM Z000-END-PROGRAM-ROUTINE
012100        THRU Z999-END-PROGRAM-ROUTINE-EX.
012200 GOBACK.
012300
012400*-----------------------------------------------------------------
012500*
012600 A000-PROCESS-CALLED-ROUTINE.
012700*-----------------------------------------------------------------
012800*
012900     OPEN I-O TRANLEDG.
013000     IF NOT WK-C-SUCCESSFUL
013100        DISPLAY "WALVTXN - OPEN FILE ERROR - TRANLEDG"
013200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013300        GO TO Y900-ABNORMAL-TERMINATION
013400 END-IF.
013500
013600     MOVE SPACES                 TO WK-C-VTXN-OUTPUT.
013700
013800     EVALUATE WK-N-VTXN-OPTION
013900        WHEN 1
014000           PERFORM B100-VALIDATE-REQUEST
014100              THRU B199-VALIDATE-REQUEST-EX
014200           IF WK-C-VTXN-ERROR-CD = SPACES
014300              PERFORM B200-CHECK-DUPLICATE
014400                 THRU B299-CHECK-DUPLICATE-EX
014500           END-IF
014600        WHEN 2
014700           PERFORM B300-WRITE-LEDGER
014800              THRU B399-WRITE-LEDGER-EX
014900        WHEN OTHER
015000           MOVE "INVALID CALL OPTION TO WALVTXN"
015100              TO WK-C-VTXN-ERROR-CD
015200 END-EVALUATE.
015300
015400*-----------------------------------------------------------------
015500 A099-PROCESS-CALLED-ROUTINE-EX.
015600*-----------------------------------------------------------------
015700 EXIT.
015800
015900*-----------------------------------------------------------------
016000*    R1 - AMOUNT MUST BE >= 0.01, TRANSACTION ID NON-BLANK
016100*-----------------------------------------------------------------
016200 B100-VALIDATE-REQUEST.
016300
016400     IF WK-C-VTXN-TRAN-ID = SPACES
016500        MOVE "TRANSACTION ID MUST NOT BE BLANK"
016600           TO WK-C-VTXN-ERROR-CD
016700        GO TO B199-VALIDATE-REQUEST-EX
016800 END-IF.
016900     IF WK-N-VTXN-AMOUNT < WK-N-MIN-AMOUNT
017000        MOVE "AMOUNT MUST BE AT LEAST 0.01"
017100           TO WK-C-VTXN-ERROR-CD
017200 END-IF.
017300 B199-VALIDATE-REQUEST-EX.
017400 EXIT.
017500
017600*-----------------------------------------------------------------
017700*    R2 - A TRANSACTION ID MAY POST AT MOST ONCE
017800*-----------------------------------------------------------------
017900 B200-CHECK-DUPLICATE.
018000
018100     MOVE "N"                    TO WS-C-DUP-FOUND.
018200     MOVE WK-C-VTXN-TRAN-ID      TO TRN-TRANSACTION-ID.
018300     READ TRANLEDG KEY IS TRN-TRANSACTION-ID.
018400     IF WK-C-SUCCESSFUL
018500        MOVE "Y"                 TO WS-C-DUP-FOUND
018600        MOVE "TRANSACTION ID ALREADY EXISTS"
018700           TO WK-C-VTXN-ERROR-CD
018800        ADD 1 TO WK-N-VTXN-DUP-CNT
018900        GO TO B299-CHECK-DUPLICATE-EX
019000 END-IF.
019100     IF NOT WK-C-RECORD-NOT-FOUND
019200        DISPLAY "WALVTXN - READ FILE ERROR - TRANLEDG"
019300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019400        GO TO Y900-ABNORMAL-TERMINATION
019500 END-IF.
019600 B299-CHECK-DUPLICATE-EX.
019700 EXIT.
019800
019900*-----------------------------------------------------------------
020000*    R7 - WRITE COMPLETED LEDGER ENTRY
020100*-----------------------------------------------------------------
020200 B300-WRITE-LEDGER.
020300
020400     ACCEPT WK-C-TODAY-DATE FROM DATE YYYYMMDD.
020500     ACCEPT WK-C-TODAY-TIME FROM TIME.
020600     STRING WK-C-TODAY-DATE(1:4) "-" WK-C-TODAY-DATE(5:2) "-"
020700            WK-C-TODAY-DATE(7:2) " " WK-C-TODAY-TIME(1:2) ":"
020800            WK-C-TODAY-TIME(3:2) ":" WK-C-TODAY-TIME(5:2)
020900            DELIMITED BY SIZE INTO WK-C-VTXN-CREATED-AT.
021000
021100     MOVE WK-C-VTXN-TRAN-ID       TO TRN-TRANSACTION-ID.
021200     MOVE WK-C-VTXN-CUSTOMER-ID   TO TRN-CUSTOMER-ID.
021300     MOVE WK-C-VTXN-TYPE          TO TRN-TYPE.
021400     MOVE WK-N-VTXN-AMOUNT        TO TRN-AMOUNT.
021500     MOVE WK-N-VTXN-BALANCE-BEFORE TO TRN-BALANCE-BEFORE.
021600     MOVE WK-N-VTXN-BALANCE-AFTER  TO TRN-BALANCE-AFTER.
021700     MOVE "COMPLETED"             TO TRN-STATUS.
021800     MOVE WK-C-VTXN-REFERENCE     TO TRN-REFERENCE.
021900     MOVE WK-C-VTXN-CREATED-AT    TO TRN-CREATED-AT.
022000
022100     WRITE TRN-RECORD.
022200     ADD 1 TO WK-N-LEDG-WRITES.
022300     IF NOT WK-C-SUCCESSFUL
022400        DISPLAY "WALVTXN - WRITE FILE ERROR - TRANLEDG"
022500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022600        GO TO Y900-ABNORMAL-TERMINATION
022700 END-IF.
022800     MOVE "COMPLETED"             TO WK-C-VTXN-STATUS.
022900 B399-WRITE-LEDGER-EX.
023000 EXIT.
023100
023200 Y900-ABNORMAL-TERMINATION.
023300     PERFORM Z000-END-PROGRAM-ROUTINE.
023400     EXIT PROGRAM.
023500 Z000-END-PROGRAM-ROUTINE.
023600     CLOSE TRANLEDG.
023700     IF NOT WK-C-SUCCESSFUL
023800        DISPLAY "WALVTXN - CLOSE FILE ERROR - TRANLEDG"
023900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024000 END-IF.
024100     DISPLAY "WALVTXN - DUPLICATE COUNT " WK-N-VTXN-DUP-CNT.
024200 Z999-END-PROGRAM-ROUTINE-EX.
024300 EXIT.
024400******************************************************************
024500************** END OF PROGRAM SOURCE -  WALVTXN ****************
024600******************************************************************
