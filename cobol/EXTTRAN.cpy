000100*****************************************************************
000200* EXTTRAN.cpybk
000300*    ONE PARSED EXTERNAL (COUNTERPARTY) TRANSACTION - COPIED INTO
000400*    EACH ENTRY OF RECVEXT'S IN-MEMORY EXTERNAL-TRANSACTION TABLE,
000500*    ONE ENTRY PER ROW OF THE DAY'S EXTERNAL_TRANSACTIONS FILE.
000600*****************************************************************
000700* MODIFICATION HISTORY                                          *
000800*****************************************************************
000900* TAG    DATE     DEV    DESCRIPTION                             *
001000*------ -------- ------ ---------------------------------------- *
001100* WAL1A1 14/03/24 TMPCGN - WALLET SETTLEMENT PHASE 1             *
001200*                      - INITIAL VERSION                        *
001300*---------------------------------------------------------------*
001400* WAL1C4 28/10/24 TMPRNG - WALLET SETTLEMENT PHASE 1             *
001500*                      - CORRECT FIELD ORDER TO MATCH            *
001600*                        COUNTERPARTY LAYOUT (TYPE AFTER AMOUNT) *
001700*---------------------------------------------------------------*
001800* WAL2E2 10/08/25 TMPARV - WALLET SETTLEMENT PHASE 2             *
001900*                      - WIRED INTO RECVEXT'S TABLE ENTRY - WAS  *
002000*                        DECLARED BUT NEVER COPIED ANYWHERE      *
002100*---------------------------------------------------------------*
002200* FIELD 1 - MANDATORY
002300     10 EXT-TRANSACTION-ID      PIC X(100).
002400*                                COUNTERPARTY TRANSACTION ID
002500* FIELD 2 - MANDATORY
002600     10 EXT-CUSTOMER-ID         PIC X(050).
002700*                                CUSTOMER IDENTIFIER
002800* FIELD 3 - MANDATORY
002900     10 EXT-AMOUNT              PIC S9(13)V99 COMP-3.
003000*                                AMOUNT
003100* FIELD 4 - MANDATORY
003200     10 EXT-TYPE                PIC X(010).
003300*                                TRANSACTION TYPE TEXT
003400* FIELD 5 - MANDATORY
003500     10 EXT-TIMESTAMP           PIC X(019).
003600*                                YYYY-MM-DD HH:MM:SS
003700* FIELD 6 - OPTIONAL
003800     10 EXT-REFERENCE           PIC X(100).
003900*                                REFERENCE TEXT
