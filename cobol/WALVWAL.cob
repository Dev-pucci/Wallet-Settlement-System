000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. WALVWAL.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. WALLET SETTLEMENT - BATCH POSTING.
000500 DATE-WRITTEN. 14 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*=================================================================
000900*
001000*PROGRAM DESCRIPTION: Validate/retrieve wallet master and apply a
001100*                     TOPUP or CONSUME movement to the balance.
001200*
001300* OPTION ACTION.................. INPUT...............
001400* 1      INQUIRE BALANCE ONLY     CUSTOMER ID
001500* 2      TOPUP (CREATE IF ABSENT) CUSTOMER ID, AMOUNT
001600* 3      CONSUME (MUST EXIST)     CUSTOMER ID, AMOUNT
001700*
001800*=================================================================
001900*
002000* HISTORY OF MODIFICATION:                                       *
002100*=================================================================
002200*
002300*MOD.#  INIT   DATE        DESCRIPTION                           *
002400*------ ------ ----------  ----------------------------------- *
002500* WAL1A1 TMPCGN 14/03/2024 - WALLET SETTLEMENT PHASE 1          *
002600*                          - INITIAL VERSION                   *
002700*-----------------------------------------------------------------
002800* WAL1B2 TMPRNG 02/09/2024 - WALLET SETTLEMENT PHASE 1          *
002900*                          - OPTION 2 NOW CREATES A ZERO-BALANCE*
003000*                            WALLET WHEN NO RECORD IS FOUND     *
003100*-----------------------------------------------------------------
003200* WAL1D5 TMPCGN 11/12/2024 - WALLET SETTLEMENT PHASE 1          *
003300*                          - FIX: REWRITE WAS FIRING EVEN WHEN  *
003400*                            OPTION 3 REJECTED FOR INSUFFICIENT *
003500*                            BALANCE. NO-REWRITE ADDED.         *
003600*-----------------------------------------------------------------
003700* WAL2B0 TMPHYN 03/02/2025 - WALLET SETTLEMENT PHASE 2          *
003800*                          - Y2K CENTURY WINDOW REVIEWED ON     *
003900*                            WAL-BALANCE DATE STAMP - N/A, FIELD*
004000*                            CARRIES NO DATE                    *
004100*-----------------------------------------------------------------
004200* WAL2E4 TMPARV 10/08/2026 - WALLET SETTLEMENT PHASE 2          *
004300*                          - OPTION 3 INSUFFICIENT-BALANCE TEXT *
004400*                            NOW CARRIES THE ACTUAL AVAILABLE   *
004500*                            BALANCE AND REQUIRED AMOUNT -      *
004600*                            WK-C-VWAL-ERROR-CD WIDENED X(40)   *
004700*                            TO X(80) TO HOLD THE BUILT TEXT    *
004800*-----------------------------------------------------------------
004900* WAL2E7 TMPCGN 10/08/2026 - WALLET SETTLEMENT PHASE 2          *
005000*                          - WAL2E4'S FIX STILL LEFT THE         *
005100*                            SUPPRESSED LEADING SPACES OF        *
005200*                            WK-C-VWAL-AVAIL-EDIT/REQD-EDIT      *
005300*                            EMBEDDED IN THE TEXT - ADDED        *
005400*                            D050-TRIM-EDIT-FIELD (SAME IDEA AS  *
005500*                            RECVEXT'S D000-TRIM-FIELD) AND      *
005600*                            RE-CASED THE MESSAGE TO MATCH THE   *
005700*                            BUSINESS WORDING EXACTLY            *
005800*=================================================================
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-AS400.
006300 OBJECT-COMPUTER. IBM-AS400.
006400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
006500        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800        SELECT WALLET ASSIGN TO DATABASE-WALLET
006900        ORGANIZATION IS INDEXED
007000        ACCESS MODE IS DYNAMIC
007100        RECORD KEY IS WAL-CUSTOMER-ID
007200 FILE STATUS IS WK-C-FILE-STATUS.
007300 DATA DIVISION.
007400 FILE SECTION.
007500 FD  WALLET
007600        LABEL RECORDS ARE OMITTED
007700 DATA RECORD IS WAL-RECORD.
007800 01  WAL-RECORD.
007900        COPY WALLET.
008000
008100 WORKING-STORAGE SECTION.
008200*---------------------------------------------------------------*
008300*    WAL2E7 - STANDALONE SCRATCH COUNTERS FOR D050-TRIM-EDIT-   *
008400*    FIELD - NOT PART OF ANY GROUP, NOT REDEFINED.              *
008500*---------------------------------------------------------------*
008600 77  WK-N-EDIT-LEAD-CNT       PIC 9(02) COMP VALUE ZERO.
008700 77  WK-N-EDIT-TRIM-LEN       PIC 9(02) COMP VALUE ZERO.
008800
008900 01  FILLER                  PIC X(24) VALUE
009000        "** PROGRAM WALVWAL    **".
009100
009200 01  WK-C-VWAL               PIC X(02) VALUE SPACES.
009300
009400* ------------------ PROGRAM WORKING STORAGE ------------------*
009500 01  WK-C-COMMON.
009600        COPY WALCOM.
009700
009800 01  WK-N-CTR-AREA.
009900     05  WK-N-WAL-READS      PIC 9(07) COMP VALUE ZERO.
010000     05  WK-N-WAL-WRITES     PIC 9(07) COMP VALUE ZERO.
010100     05  WK-N-WAL-REWRITES   PIC 9(07) COMP VALUE ZERO.
010200 01  WK-C-CTR-AREA-VIEW REDEFINES WK-N-CTR-AREA.
010300     05  WK-C-CTR-AREA-BYTES PIC X(12).
010400
010500 01  WK-C-FOUND-SW           PIC X(01) VALUE "N".
010600     88  WK-C-WALLET-FOUND            VALUE "Y".
010700     88  WK-C-WALLET-NOT-FOUND        VALUE "N".
010800
010900 01  WK-C-APPLY-OK-SW        PIC X(01) VALUE "N".
011000     88  WK-C-APPLY-OK                 VALUE "Y".
011100     88  WK-C-APPLY-REJECTED            VALUE "N".
011200
011300 01  WK-N-ZERO-BAL           PIC S9(13)V99 COMP-3 VALUE ZERO.
011400 01  WK-C-ZERO-BAL-VIEW REDEFINES WK-N-ZERO-BAL.
011500     05  WK-C-ZERO-BAL-BYTES PIC X(08).
011600
011700*---------------------------------------------------------------*
011800*    EDITED DISPLAY FIELDS FOR THE INSUFFICIENT-BALANCE TEXT    *
011900*    (R4) - WAL2E4                                               *
012000*---------------------------------------------------------------*
012100 01  WK-C-VWAL-AVAIL-EDIT     PIC Z(11)9.99.
012200 01  WK-C-VWAL-REQD-EDIT      PIC Z(11)9.99.
012300
012400*---------------------------------------------------------------*
012500*    WAL2E7 - LEFT-TRIM WORK AREA FOR THE ABOVE EDITED FIELDS - *
012600*    A SUPPRESSED LEADING SPACE MUST NOT REACH THE ERROR TEXT.  *
012700*---------------------------------------------------------------*
012800 01  WK-C-VWAL-AVAIL-TRIM     PIC X(15) VALUE SPACES.
012900 01  WK-C-VWAL-REQD-TRIM      PIC X(15) VALUE SPACES.
013000 01  WK-C-EDIT-TRIM-INPUT     PIC X(15) VALUE SPACES.
013100 01  WK-C-EDIT-TRIM-OUTPUT    PIC X(15) VALUE SPACES.
013200
013300****************
013400 LINKAGE SECTION.
013500****************
013600 01  WK-C-VWAL-RECORD.
013700     05  WK-C-VWAL-INPUT.
013800         10  WK-N-VWAL-OPTION       PIC 9(01).
013900*                                1=INQUIRE 2=TOPUP 3=CONSUME
014000         10  WK-C-VWAL-CUSTOMER-ID  PIC X(50).
014100         10  WK-N-VWAL-AMOUNT       PIC S9(13)V99 COMP-3.
014200     05  WK-C-VWAL-OUTPUT.
014300         10  WK-N-VWAL-BALANCE-BEFORE PIC S9(13)V99 COMP-3.
014400         10  WK-N-VWAL-BALANCE-AFTER  PIC S9(13)V99 COMP-3.
014500         10  WK-C-VWAL-ERROR-CD     PIC X(80) VALUE SPACES.
014600*                                SPACES = ACCEPTED
014700 01  WK-C-VWAL-DUMP REDEFINES WK-C-VWAL-RECORD.
014800     05  WK-C-VWAL-DUMP-TXT          PIC X(155).
014900
015000        EJECT
015100****************************************
015200 PROCEDURE DIVISION USING WK-C-VWAL-RECORD.
015300****************************************
015400 MAIN-MODULE.
015500
015600     PERFORM A000-PROCESS-CALLED-ROUTINE
015700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
015800     PERFORM B000-MAIN-PROCESSING
015900        THRU B999-MAIN-PROCESSING-EX.
016000     PERFORM Z000-END-PROGRAM-ROUTINE
016100        THRU Z999-END-PROGRAM-ROUTINE-EX.
016200     GOBACK.
016300
016400*----------------------------------------------------------------*
016500 A000-PROCESS-CALLED-ROUTINE.
016600*----------------------------------------------------------------*
016700     OPEN I-O WALLET.
016800     IF NOT WK-C-SUCCESSFUL
016900        DISPLAY "WALVWAL - OPEN FILE ERROR - WALLET"
017000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
017100        GO TO Y900-ABNORMAL-TERMINATION
017200 END-IF.
017300*----------------------------------------------------------------*
017400 A099-PROCESS-CALLED-ROUTINE-EX.
017500*----------------------------------------------------------------*
017600 EXIT.
017700
017800*----------------------------------------------------------------*
017900 B000-MAIN-PROCESSING.
018000*----------------------------------------------------------------*
018100     INITIALIZE WK-C-VWAL-OUTPUT.
018200     PERFORM C100-READ-WALLET
018300        THRU C199-READ-WALLET-EX.
018400
018500     EVALUATE WK-N-VWAL-OPTION
018600        WHEN 1
018700           PERFORM C200-BUILD-INQUIRY
018800              THRU C299-BUILD-INQUIRY-EX
018900        WHEN 2
019000           PERFORM C300-TOPUP-WALLET
019100              THRU C399-TOPUP-WALLET-EX
019200        WHEN 3
019300           PERFORM C400-CONSUME-WALLET
019400              THRU C499-CONSUME-WALLET-EX
019500        WHEN OTHER
019600           MOVE "UNKNOWN OPTION PASSED TO WALVWAL"
019700              TO WK-C-VWAL-ERROR-CD
019800 END-EVALUATE.
019900*----------------------------------------------------------------*
020000 B999-MAIN-PROCESSING-EX.
020100*----------------------------------------------------------------*
020200 EXIT.
020300
020400*----------------------------------------------------------------*
020500 C100-READ-WALLET.
020600*----------------------------------------------------------------*
020700     MOVE "N"                   TO WK-C-FOUND-SW.
020800     MOVE WK-C-VWAL-CUSTOMER-ID TO WAL-CUSTOMER-ID.
020900     READ WALLET KEY IS WAL-CUSTOMER-ID.
021000     ADD 1 TO WK-N-WAL-READS.
021100     IF WK-C-SUCCESSFUL
021200        MOVE "Y"              TO WK-C-FOUND-SW
021300     ELSE
021400        IF WK-C-RECORD-NOT-FOUND
021500           MOVE "N"           TO WK-C-FOUND-SW
021600        ELSE
021700           DISPLAY "WALVWAL - READ FILE ERROR - WALLET"
021800           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021900           GO TO Y900-ABNORMAL-TERMINATION
022000        END-IF
022100 END-IF.
022200*----------------------------------------------------------------*
022300 C199-READ-WALLET-EX.
022400*----------------------------------------------------------------*
022500 EXIT.
022600
022700*----------------------------------------------------------------*
022800 C200-BUILD-INQUIRY.
022900*----------------------------------------------------------------*
023000     IF WK-C-WALLET-FOUND
023100        MOVE WAL-BALANCE     TO WK-N-VWAL-BALANCE-BEFORE
023200           WK-N-VWAL-BALANCE-AFTER
023300     ELSE
023400        MOVE WK-N-ZERO-BAL   TO WK-N-VWAL-BALANCE-BEFORE
023500           WK-N-VWAL-BALANCE-AFTER
023600 END-IF.
023700*----------------------------------------------------------------*
023800 C299-BUILD-INQUIRY-EX.
023900*----------------------------------------------------------------*
024000 EXIT.
024100
024200*----------------------------------------------------------------*
024300 C300-TOPUP-WALLET.
024400*----------------------------------------------------------------*
024500*    R3 - TOPUP CREATES THE WALLET (BALANCE 0) ON FIRST USE.
024600*----------------------------------------------------------------*
024700     IF WK-C-WALLET-NOT-FOUND
024800        MOVE WK-C-VWAL-CUSTOMER-ID TO WAL-CUSTOMER-ID
024900        MOVE WK-N-ZERO-BAL         TO WAL-BALANCE
025000 END-IF.
025100     MOVE WAL-BALANCE         TO WK-N-VWAL-BALANCE-BEFORE.
025200     ADD WK-N-VWAL-AMOUNT     TO WAL-BALANCE.
025300     MOVE WAL-BALANCE         TO WK-N-VWAL-BALANCE-AFTER.
025400
025500     IF WK-C-WALLET-NOT-FOUND
025600        WRITE WAL-RECORD
025700        ADD 1 TO WK-N-WAL-WRITES
025800        IF NOT WK-C-SUCCESSFUL
025900           DISPLAY "WALVWAL - WRITE FILE ERROR - WALLET"
026000           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026100           GO TO Y900-ABNORMAL-TERMINATION
026200        END-IF
026300     ELSE
026400        REWRITE WAL-RECORD
026500        ADD 1 TO WK-N-WAL-REWRITES
026600        IF NOT WK-C-SUCCESSFUL
026700           DISPLAY "WALVWAL - REWRITE FILE ERROR - WALLET"
026800           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026900           GO TO Y900-ABNORMAL-TERMINATION
027000        END-IF
027100 END-IF.
027200*----------------------------------------------------------------*
027300 C399-TOPUP-WALLET-EX.
027400*----------------------------------------------------------------*
027500 EXIT.
027600
027700*----------------------------------------------------------------*
027800 C400-CONSUME-WALLET.
027900*----------------------------------------------------------------*
028000*    R4 - WALLET MUST EXIST.  R5 - INSUFFICIENT BALANCE REJECTS.
028100*    WAL2E4 - THE REJECT TEXT CARRIES THE ACTUAL AVAILABLE
028200*    BALANCE AND REQUIRED AMOUNT, PER THE SPEC WORDING.
028300*----------------------------------------------------------------*
028400     IF WK-C-WALLET-NOT-FOUND
028500        MOVE "WALLET NOT FOUND FOR CUSTOMER"
028600           TO WK-C-VWAL-ERROR-CD
028700        GO TO C499-CONSUME-WALLET-EX
028800 END-IF.
028900
029000     MOVE WAL-BALANCE         TO WK-N-VWAL-BALANCE-BEFORE.
029100     IF WAL-BALANCE < WK-N-VWAL-AMOUNT
029200        MOVE WAL-BALANCE      TO WK-C-VWAL-AVAIL-EDIT
029300        MOVE WK-N-VWAL-AMOUNT TO WK-C-VWAL-REQD-EDIT
029400        MOVE WK-C-VWAL-AVAIL-EDIT TO WK-C-EDIT-TRIM-INPUT
029500        PERFORM D050-TRIM-EDIT-FIELD
029600           THRU D059-TRIM-EDIT-FIELD-EX
029700        MOVE WK-C-EDIT-TRIM-OUTPUT TO WK-C-VWAL-AVAIL-TRIM
029800        MOVE WK-C-VWAL-REQD-EDIT TO WK-C-EDIT-TRIM-INPUT
029900        PERFORM D050-TRIM-EDIT-FIELD
030000           THRU D059-TRIM-EDIT-FIELD-EX
030100        MOVE WK-C-EDIT-TRIM-OUTPUT TO WK-C-VWAL-REQD-TRIM
030200        MOVE SPACES           TO WK-C-VWAL-ERROR-CD
030300        STRING "Insufficient balance. Available: "
030400                                  DELIMITED BY SIZE
030500               WK-C-VWAL-AVAIL-TRIM  DELIMITED BY SPACE
030600               ", Required: "        DELIMITED BY SIZE
030700               WK-C-VWAL-REQD-TRIM   DELIMITED BY SPACE
030800           INTO WK-C-VWAL-ERROR-CD
030900        END-STRING
031000        MOVE WAL-BALANCE      TO WK-N-VWAL-BALANCE-AFTER
031100        GO TO C499-CONSUME-WALLET-EX
031200 END-IF.
031300
031400     SUBTRACT WK-N-VWAL-AMOUNT FROM WAL-BALANCE.
031500     MOVE WAL-BALANCE         TO WK-N-VWAL-BALANCE-AFTER.
031600     REWRITE WAL-RECORD.
031700     ADD 1 TO WK-N-WAL-REWRITES.
031800     IF NOT WK-C-SUCCESSFUL
031900        DISPLAY "WALVWAL - REWRITE FILE ERROR - WALLET"
032000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032100        GO TO Y900-ABNORMAL-TERMINATION
032200 END-IF.
032300*----------------------------------------------------------------*
032400 C499-CONSUME-WALLET-EX.
032500*----------------------------------------------------------------*
032600 EXIT.
032700
032800*----------------------------------------------------------------*
032900*    WAL2E7 - LEFT-TRIM A ZERO-SUPPRESSED PIC Z FIELD BEFORE IT   *
033000*    IS STRUNG INTO THE INSUFFICIENT-BALANCE ERROR TEXT - SAME    *
033100*    IDEA AS RECVEXT'S D000-TRIM-FIELD.                           *
033200*----------------------------------------------------------------*
033300 D050-TRIM-EDIT-FIELD.
033400*----------------------------------------------------------------*
033500     MOVE ZERO                TO WK-N-EDIT-LEAD-CNT.
033600     INSPECT WK-C-EDIT-TRIM-INPUT TALLYING WK-N-EDIT-LEAD-CNT
033700        FOR LEADING SPACE.
033800     MOVE SPACES              TO WK-C-EDIT-TRIM-OUTPUT.
033900     IF WK-N-EDIT-LEAD-CNT < 15
034000        COMPUTE WK-N-EDIT-TRIM-LEN = 15 - WK-N-EDIT-LEAD-CNT
034100        ADD 1 TO WK-N-EDIT-LEAD-CNT
034200        MOVE WK-C-EDIT-TRIM-INPUT(WK-N-EDIT-LEAD-CNT:
034300           WK-N-EDIT-TRIM-LEN) TO WK-C-EDIT-TRIM-OUTPUT
034400 END-IF.
034500 D059-TRIM-EDIT-FIELD-EX.
034600 EXIT.
034700
034800*----------------------------------------------------------------*
034900 Y900-ABNORMAL-TERMINATION.
035000*----------------------------------------------------------------*
035100     PERFORM Z000-END-PROGRAM-ROUTINE
035200        THRU Z999-END-PROGRAM-ROUTINE-EX.
035300     EXIT PROGRAM.
035400
035500*----------------------------------------------------------------*
035600 Z000-END-PROGRAM-ROUTINE.
035700*----------------------------------------------------------------*
035800     CLOSE WALLET.
035900     IF NOT WK-C-SUCCESSFUL
036000        DISPLAY "WALVWAL - CLOSE FILE ERROR - WALLET"
036100        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
036200 END-IF.
036300*----------------------------------------------------------------*
036400 Z999-END-PROGRAM-ROUTINE-EX.
036500*----------------------------------------------------------------*
036600 EXIT.
036700******************************************************************
036800************** END OF PROGRAM SOURCE -  WALVWAL ****************
036900******************************************************************
