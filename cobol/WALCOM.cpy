000100*****************************************************************
000200* WALCOM.cpybk  -  COMMON WORK AREA / FILE STATUS CONDITIONS
000300*    COPIED INTO WORKING-STORAGE OF EVERY WALXPOST/RECXMAIN
000400*    PROGRAM AND EVERY CALLED ROUTINE IN THE WALLET SETTLEMENT
000500*    SUITE SO THAT FILE-STATUS TESTING READS THE SAME WAY IN
000600*    EVERY PROGRAM.
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* WAL1A1 TMPCGN 14/03/2024 - WALLET SETTLEMENT PHASE 1
001100*                          - INITIAL VERSION, LIFTED FROM THE
001200*                            CASH MGMT COMMON AREA (ASCMWS)
001300*-----------------------------------------------------------------
001400* WAL1B2 TMPRNG 02/09/2024 - WALLET SETTLEMENT PHASE 1
001500*                          - ADD WK-C-DUPLICATE-KEY CONDITION FOR
001600*                            TRANLEDG DUPLICATE TRAN-ID CHECK
001700*-----------------------------------------------------------------
001800 01  WK-C-FILE-STATUS              PIC X(02).
001900     88  WK-C-SUCCESSFUL                    VALUE "00".
002000     88  WK-C-DUPLICATE-KEY                 VALUE "22".
002100     88  WK-C-RECORD-NOT-FOUND              VALUE "23".
002200     88  WK-C-END-OF-FILE                   VALUE "10".
002300
002400 01  WK-C-TODAY-DATE                PIC X(10).
002500 01  WK-C-TODAY-TIME                PIC X(08).
002600
002700 01  WK-C-COMMON-SW.
002800     05  WK-C-EOF-SW                PIC X(01) VALUE "N".
002900         88  WK-C-EOF-YES                    VALUE "Y".
003000         88  WK-C-EOF-NO                     VALUE "N".
003100     05  FILLER                     PIC X(19) VALUE SPACES.
