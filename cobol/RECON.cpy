000100*****************************************************************
000200* AMENDMENT HISTORY:
000300*****************************************************************
000400* WAL1D2 TMPCGN 05/11/2024
000500* WAL1F1 TMPHYN 22/04/2025
000600* WAL2A3 TMPRNG 09/09/2025
000700*****************************************************************
000800     05  RECON-RECORD               PIC X(0379).
000900WAL1F1*05  RECON-RECORD               PIC X(0346).
001000*  I-O FORMAT: RECONR  FROM FILE RECONFIL  OF LIBRARY WALLIB
001100*  DAILY RECONCILIATION RESULT - ONE PER INTERNAL TRANSACTION
001200*  PLUS ONE PER UNMATCHED EXTERNAL TRANSACTION
001300*
001400     05  RECONR  REDEFINES RECON-RECORD.
001500         10  REC-DATE                PIC X(10).
001600*                                RECONCILIATION BUSINESS DATE
001700         10  REC-INTERNAL-TRAN-ID     PIC X(100).
001800*                                SPACES IF MISSING INTERNALLY
001900         10  REC-EXTERNAL-TRAN-ID     PIC X(100).
002000*                                SPACES IF MISSING EXTERNALLY
002100         10  REC-INTERNAL-AMOUNT      PIC S9(13)V99 COMP-3.
002200*                                ZERO IF MISSING INTERNALLY
002300         10  REC-EXTERNAL-AMOUNT      PIC S9(13)V99 COMP-3.
002400*                                ZERO IF MISSING EXTERNALLY
002500         10  REC-STATUS               PIC X(20).
002600*                                MATCHED / AMOUNT_MISMATCH /
002700*                                MISSING_INTERNAL /
002800*                                MISSING_EXTERNAL
002900         10  REC-NOTES                PIC X(100).
003000*                                EXPLANATORY NOTE
003100         10  FILLER                   PIC X(033).
003200
003300*****************************************************************
003400* RECON-SUMMARY - ACCUMULATED RECONCILIATION CONTROL TOTALS.
003500* COPIED INTO RECXMAIN WORKING-STORAGE (WHERE IT IS BUILT) AND
003600* INTO THE LINKAGE SECTION OF RECVRPT / RECVALRT (WHERE IT IS
003700* RECEIVED) SO BOTH SIDES OF EACH CALL SHARE ONE DEFINITION.
003800*****************************************************************
003900 01  RECON-SUMMARY.
004000     05  SUM-TOTAL-RECORDS           PIC 9(07) COMP.
004100     05  SUM-MATCHED                 PIC 9(07) COMP.
004200     05  SUM-MISSING-INTERNAL        PIC 9(07) COMP.
004300     05  SUM-MISSING-EXTERNAL        PIC 9(07) COMP.
004400     05  SUM-AMOUNT-MISMATCH         PIC 9(07) COMP.
004500     05  SUM-TOTAL-INTERNAL-AMT      PIC S9(15)V99 COMP-3.
004600     05  SUM-TOTAL-EXTERNAL-AMT      PIC S9(15)V99 COMP-3.
004700     05  SUM-DISCREPANCY-AMT         PIC S9(15)V99 COMP-3.
004800     05  SUM-RECON-DATE              PIC X(10).
004900     05  FILLER                      PIC X(06).
