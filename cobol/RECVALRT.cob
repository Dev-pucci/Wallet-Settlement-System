000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RECVALRT.
000300 AUTHOR. TMPHYN.
000400 INSTALLATION. WALLET SETTLEMENT - DAILY RECONCILIATION.
000500 DATE-WRITTEN. 18 APR 1992.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*DESCRIPTION : SUBROUTINE - RECONCILIATION ALERTING. GIVEN THE
000900*              DAY'S RECONCILIATION SUMMARY, DISPLAY A WARNING
001000*              LINE FOR EACH NON-ZERO EXCEPTION COUNT AND A
001100*              NOTICE WHEN EVERY RECORD MATCHED.
001200*=================================================================
001300*
001400* HISTORY OF MODIFICATION:
001500*
001600*=================================================================
001700*
001800* TAG    DEV    DATE        DESCRIPTION
001900*
002000*-----------------------------------------------------------------
002100*
002200* WAL1E1 - TMPHYN - 08/01/2025 - WALLET SETTLEMENT PHASE 1        *
002300*                   - INITIAL VERSION.                           *
002400*-----------------------------------------------------------------
002500* WAL2C8 - TMPARV - 20/07/2025 - WALLET SETTLEMENT PHASE 2        *
002600*                   - PERFECT-RECONCILIATION NOTICE MUST STILL   *
002700*                     FIRE WHEN TOTAL-RECORDS IS ZERO (VACUOUS    *
002800*                     0 = 0 CASE) - WAS SUPPRESSED IN ERROR       *
002900*-----------------------------------------------------------------
003000* WAL2E8 - TMPCGN - 10/08/2026 - WALLET SETTLEMENT PHASE 2        *
003100*                   - PERFECT-RECONCILIATION NOTICE TEXT RE-CASED*
003200*                     TO MATCH THE BUSINESS WORDING EXACTLY      *
003300*                     (WAS ALL UPPER CASE) - ADDED A STANDALONE  *
003400*                     NOTICE COUNTER, DISPLAYED AT ROUTINE END   *
003500*-----------------------------------------------------------------
003600*
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-AS400.
004100 OBJECT-COMPUTER. IBM-AS400.
004200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 WORKING-STORAGE SECTION.
005000***********************
005100*---------------------------------------------------------------*
005200*    WAL2E8 - STANDALONE SCRATCH COUNTER - NOTICES/WARNINGS     *
005300*    ISSUED THIS CALL - NOT PART OF ANY GROUP, NOT REDEFINED.   *
005400*---------------------------------------------------------------*
005500 77  WK-N-VALRT-NOTICE-CNT   PIC 9(03) COMP VALUE ZERO.
005600
005700 01  FILLER                  PIC X(24) VALUE
005800        "** PROGRAM RECVALRT **".
005900
006000 01  WK-C-WORK-AREA.
006100     05  WK-N-WARN-CTR       PIC 9(01) COMP VALUE ZERO.
006200     05  WK-C-ALERT-LINE     PIC X(80) VALUE SPACES.
006300     05  FILLER              PIC X(09) VALUE SPACES.
006400 01  WK-C-ALERT-LINE-VIEW REDEFINES WK-C-WORK-AREA.
006500     05  FILLER              PIC X(01).
006600     05  WK-C-ALERT-PREFIX   PIC X(07).
006700     05  FILLER              PIC X(82).
006800
006900 01  WK-N-DUMP-COUNT             PIC 9(07) COMP VALUE ZERO.
007000 01  WK-C-DUMP-COUNT REDEFINES WK-N-DUMP-COUNT.
007100     05  WK-C-DUMP-COUNT-BYTES   PIC X(04).
007200
007300****************
007400 LINKAGE SECTION.
007500****************
007600 01  WK-C-VALRT-RECORD.
007700     05  WK-C-VALRT-INPUT.
007800         10  WK-C-VALRT-RECON-DATE    PIC X(10).
007900         10  WK-N-VALRT-TOTAL         PIC 9(07) COMP.
008000         10  WK-N-VALRT-MATCHED       PIC 9(07) COMP.
008100         10  WK-N-VALRT-MISS-INTERNAL PIC 9(07) COMP.
008200         10  WK-N-VALRT-MISS-EXTERNAL PIC 9(07) COMP.
008300         10  WK-N-VALRT-MISMATCH      PIC 9(07) COMP.
008400     05  WK-C-VALRT-OUTPUT.
008500         10  WK-N-VALRT-WARNING-CNT   PIC 9(01) COMP VALUE ZERO.
008600     05  FILLER                       PIC X(05) VALUE SPACES.
008700 01  WK-C-VALRT-DUMP REDEFINES WK-C-VALRT-RECORD.
008800     05  WK-C-VALRT-DUMP-TXT          PIC X(40).
008900
009000        EJECT
009100****************************************
009200 PROCEDURE DIVISION USING WK-C-VALRT-RECORD.
009300****************************************
009400 MAIN-MODULE.
009500     PERFORM A000-PROCESS-CALLED-ROUTINE
009600        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009700 GOBACK.
009800
009900*-----------------------------------------------------------------
010000*    R17 - ALERTING RULES                                        *
010100*-----------------------------------------------------------------
010200 A000-PROCESS-CALLED-ROUTINE.
010300*-----------------------------------------------------------------
010400     MOVE ZERO                   TO WK-N-VALRT-WARNING-CNT.
010500     MOVE ZERO                   TO WK-N-VALRT-NOTICE-CNT.
010600
010700     IF WK-N-VALRT-MISMATCH > ZERO
010800        MOVE SPACES              TO WK-C-ALERT-LINE
010900        STRING "WARNING - AMOUNT MISMATCH COUNT "
011000               DELIMITED BY SIZE
011100               WK-N-VALRT-MISMATCH DELIMITED BY SIZE
011200               " ON "            DELIMITED BY SIZE
011300               WK-C-VALRT-RECON-DATE DELIMITED BY SPACE
011400            INTO WK-C-ALERT-LINE
011500        DISPLAY WK-C-ALERT-LINE
011600        ADD 1 TO WK-N-VALRT-WARNING-CNT
011700        ADD 1 TO WK-N-VALRT-NOTICE-CNT
011800 END-IF.
011900
012000     IF WK-N-VALRT-MISS-INTERNAL > ZERO
012100        MOVE SPACES              TO WK-C-ALERT-LINE
012200        STRING "WARNING - MISSING INTERNAL COUNT "
012300               DELIMITED BY SIZE
012400               WK-N-VALRT-MISS-INTERNAL DELIMITED BY SIZE
012500               " ON "            DELIMITED BY SIZE
012600               WK-C-VALRT-RECON-DATE DELIMITED BY SPACE
012700            INTO WK-C-ALERT-LINE
012800        DISPLAY WK-C-ALERT-LINE
012900        ADD 1 TO WK-N-VALRT-WARNING-CNT
013000        ADD 1 TO WK-N-VALRT-NOTICE-CNT
013100 END-IF.
013200
013300     IF WK-N-VALRT-MISS-EXTERNAL > ZERO
013400        MOVE SPACES              TO WK-C-ALERT-LINE
013500        STRING "WARNING - MISSING EXTERNAL COUNT "
013600               DELIMITED BY SIZE
013700               WK-N-VALRT-MISS-EXTERNAL DELIMITED BY SIZE
013800               " ON "            DELIMITED BY SIZE
013900               WK-C-VALRT-RECON-DATE DELIMITED BY SPACE
014000            INTO WK-C-ALERT-LINE
014100        DISPLAY WK-C-ALERT-LINE
014200        ADD 1 TO WK-N-VALRT-WARNING-CNT
014300        ADD 1 TO WK-N-VALRT-NOTICE-CNT
014400 END-IF.
014500
014600     IF WK-N-VALRT-MATCHED = WK-N-VALRT-TOTAL
014700        MOVE SPACES              TO WK-C-ALERT-LINE
014800        STRING "Perfect reconciliation - all "
014900               DELIMITED BY SIZE
015000               WK-N-VALRT-TOTAL  DELIMITED BY SIZE
015100               " records matched" DELIMITED BY SIZE
015200            INTO WK-C-ALERT-LINE
015300        DISPLAY WK-C-ALERT-LINE
015400        ADD 1 TO WK-N-VALRT-NOTICE-CNT
015500 END-IF.
015600
015700     DISPLAY "RECVALRT - NOTICES ISSUED " WK-N-VALRT-NOTICE-CNT.
015800
015900 A099-PROCESS-CALLED-ROUTINE-EX.
016000 EXIT.
016100******************************************************************
016200************** END OF PROGRAM SOURCE -  RECVALRT ***************
016300******************************************************************
