000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. WALXPOST.
000300 AUTHOR. ACCENTURE.
000400 INSTALLATION. WALLET SETTLEMENT - BATCH POSTING.
000500 DATE-WRITTEN. 23 MAR 1991.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*----------------------------------------------------------------*
000900*DESCRIPTION : THIS PROGRAM IS THE MAIN BATCH DRIVER FOR WALLET  *
001000*               TRANSACTION POSTING. IT READS A STREAM OF       *
001100*               POSTING REQUESTS (TOPUP/CONSUME), CALLS WALVTXN *
001200*               TO VALIDATE AND LOG EACH REQUEST, CALLS WALVWAL *
001300*               TO APPLY THE WALLET MOVEMENT, AND WRITES ONE    *
001400*               RESULT LINE PER REQUEST PROCESSED.              *
001500*----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:                                      *
001700*----------------------------------------------------------------*
001800* MOD.#  INIT   DATE        DESCRIPTION                         *
001900* ------ ------ ----------  ----------------------------------- *
002000* WAL1A1 TMPCGN 14/03/2024 - WALLET SETTLEMENT PHASE 1          *
002100*                          - INITIAL VERSION                   *
002200*-----------------------------------------------------------------
002300* WAL1C7 TMPRNG 04/11/2024 - WALLET SETTLEMENT PHASE 1          *
002400*                          - SPLIT THE WALVTXN CALL INTO A      *
002500*                            VALIDATE/DUP-CHECK STEP AND A      *
002600*                            SEPARATE LEDGER-WRITE STEP SO THE  *
002700*                            WALLET MOVEMENT CAN BE APPLIED IN  *
002800*                            BETWEEN (WAS WRITING LEDGER BEFORE *
002900*                            THE BALANCE WAS KNOWN)             *
003000*-----------------------------------------------------------------
003100* WAL2B9 TMPHYN 30/06/2025 - WALLET SETTLEMENT PHASE 2          *
003200*                          - Y2K CENTURY WINDOW REVIEWED ON     *
003300*                            WK-C-TODAY-DATE - OK, 4-DIGIT YEAR *
003400*-----------------------------------------------------------------
003500* WAL2E5 TMPARV 10/08/2026 - WALLET SETTLEMENT PHASE 2          *
003600*                          - WK-C-VWAL-ERROR-CD AND THE RESULT  *
003700*                            ERROR TEXT WIDENED X(40) TO X(80)  *
003800*                            TO MATCH WALVWAL'S WIDER FIELD     *
003900*                          - ADDED AN INQUIRE OPERATION ON THE  *
004000*                            POSTING REQUEST STREAM THAT CALLS  *
004100*                            WALVBAL FOR A READ-ONLY BALANCE    *
004200*                            LOOKUP (R8) - NO LEDGER ENTRY, NO  *
004300*                            WALLET MOVEMENT                    *
004400*----------------------------------------------------------------*
004500* WAL2F0 TMPCGN 10/08/2026 - WALLET SETTLEMENT PHASE 2          *
004600*                          - D500/D600'S RESULT LINE STRUNG THE *
004700*                            SUPPRESSED LEADING SPACES OF THE   *
004800*                            AMOUNT/BEFORE/AFTER BALANCE FIELDS *
004900*                            STRAIGHT INTO THE CSV LINE - ADDED *
005000*                            D050-TRIM-DISPLAY-FIELD (SAME IDEA *
005100*                            AS RECVEXT'S D000-TRIM-FIELD)      *
005200*----------------------------------------------------------------*
005300        EJECT
005400********************
005500 ENVIRONMENT DIVISION.
005600********************
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-AS400.
005900 OBJECT-COMPUTER. IBM-AS400.
006000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
006100        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400        SELECT POSTREQ ASSIGN TO POSTREQ
006500        ORGANIZATION IS LINE SEQUENTIAL
006600 FILE STATUS IS WK-C-FILE-STATUS.
006700
006800        SELECT POSTRSLT ASSIGN TO POSTRSLT
006900        ORGANIZATION IS LINE SEQUENTIAL
007000 FILE STATUS IS WK-C-FILE-STATUS.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400***************
007500 FD  POSTREQ
007600        LABEL RECORDS ARE OMITTED
007700 DATA RECORD IS WS-POSTREQ-LINE.
007800 01  WS-POSTREQ-LINE.
007900     05  WS-POSTREQ-TEXT             PIC X(280).
008000     05  FILLER                      PIC X(020).
008100
008200 FD  POSTRSLT
008300        LABEL RECORDS ARE OMITTED
008400 DATA RECORD IS WS-POSTRSLT-LINE.
008500 01  WS-POSTRSLT-LINE.
008600     05  WS-POSTRSLT-TEXT            PIC X(270).
008700     05  FILLER                      PIC X(020).
008800
008900 WORKING-STORAGE SECTION.
009000************************
009100*---------------------------------------------------------------*
009200*    WAL2F0 - STANDALONE SCRATCH COUNTERS FOR D050-TRIM-        *
009300*    DISPLAY-FIELD - NOT PART OF ANY GROUP, NOT REDEFINED.      *
009400*---------------------------------------------------------------*
009500 77  WK-N-DISP-TRIM-LEAD-CNT          PIC 9(02) COMP VALUE ZERO.
009600 77  WK-N-DISP-TRIM-LEN               PIC 9(02) COMP VALUE ZERO.
009700
009800 01  FILLER                          PIC X(24) VALUE
009900        "** PROGRAM WALXPOST   **".
010000
010100* ---------------- PROGRAM WORKING STORAGE -----------------*
010200 01  WK-C-COMMON.
010300        COPY WALCOM.
010400
010500 01  WK-N-CTR-AREA.
010600     05  WK-N-REQ-READ               PIC 9(07) COMP VALUE ZERO.
010700     05  WK-N-REQ-ACCEPTED           PIC 9(07) COMP VALUE ZERO.
010800     05  WK-N-REQ-REJECTED           PIC 9(07) COMP VALUE ZERO.
010900     05  FILLER                      PIC X(10) VALUE SPACES.
011000
011100 01  WK-C-REQ-FIELDS.
011200     05  WK-C-REQ-CUSTOMER-ID        PIC X(50).
011300     05  WK-C-REQ-OPERATION          PIC X(10).
011400     05  WK-C-REQ-TRAN-ID            PIC X(100).
011500     05  WK-C-REQ-AMOUNT-TXT         PIC X(18).
011600     05  WK-C-REQ-REFERENCE          PIC X(100).
011700     05  FILLER                      PIC X(02) VALUE SPACES.
011800 01  WK-C-REQ-RAW REDEFINES WK-C-REQ-FIELDS.
011900     05  WK-C-REQ-RAW-TEXT           PIC X(280).
012000
012100 01  WK-N-REQ-AMOUNT                 PIC S9(13)V99 COMP-3
012200                                      VALUE ZERO.
012300
012400*---------------------------------------------------------------*
012500*    AMOUNT TEXT-TO-NUMERIC EDIT AREA - A DELIMITED FIELD LIKE  *
012600*    "100.00" IS RIGHT-JUSTIFIED OVER A ZERO-FILLED NUMERIC-    *
012700*    EDITED TEMPLATE SO THE DECIMAL POINT LANDS ON THE          *
012800*    TEMPLATE'S LITERAL "." REGARDLESS OF THE INTEGER PART'S    *
012900*    LENGTH (THE FRACTIONAL PART IS ALWAYS 2 DIGITS).           *
013000*---------------------------------------------------------------*
013100 01  WK-C-AMT-EDIT-AREA              PIC X(15).
013200 01  WK-N-AMT-RJ REDEFINES WK-C-AMT-EDIT-AREA.
013300     05  WK-N-AMT-EDITED             PIC 9(12).99.
013400 01  WK-N-AMT-LEN                    PIC 9(02) COMP VALUE ZERO.
013500 01  WK-N-AMT-START                  PIC 9(02) COMP VALUE ZERO.
013600
013700*---------------------------------------------------------------*
013800*    EDITED DISPLAY FIELDS FOR THE RESULT LINE                  *
013900*---------------------------------------------------------------*
014000 01  WK-C-AMT-DISPLAY                PIC Z(11)9.99.
014100 01  WK-C-BEF-DISPLAY                PIC Z(11)9.99.
014200 01  WK-C-AFT-DISPLAY                PIC Z(11)9.99.
014300 01  WK-C-RESULT-ERROR-TXT           PIC X(80) VALUE SPACES.
014400
014500*---------------------------------------------------------------*
014600*    WAL2F0 - LEFT-TRIM WORK AREA FOR THE ABOVE EDITED FIELDS - *
014700*    A SUPPRESSED LEADING SPACE MUST NOT REACH THE RESULT LINE. *
014800*---------------------------------------------------------------*
014900 01  WK-C-AMT-TRIM                   PIC X(15) VALUE SPACES.
015000 01  WK-C-BEF-TRIM                   PIC X(15) VALUE SPACES.
015100 01  WK-C-AFT-TRIM                   PIC X(15) VALUE SPACES.
015200 01  WK-C-DISP-TRIM-INPUT            PIC X(15) VALUE SPACES.
015300 01  WK-C-DISP-TRIM-OUTPUT           PIC X(15) VALUE SPACES.
015400
015500*---------------------------------------------------------------*
015600*    CALL LINKAGE WORK AREAS                                    *
015700*---------------------------------------------------------------*
015800 01  WK-C-VTXN-LINK.
015900     05  WK-N-VTXN-OPTION            PIC 9(01).
016000     05  WK-C-VTXN-INPUT.
016100         10  WK-C-VTXN-CUSTOMER-ID   PIC X(50).
016200         10  WK-C-VTXN-TYPE          PIC X(10).
016300         10  WK-C-VTXN-TRAN-ID       PIC X(100).
016400         10  WK-N-VTXN-AMOUNT        PIC S9(13)V99 COMP-3.
016500         10  WK-C-VTXN-REFERENCE     PIC X(100).
016600         10  WK-N-VTXN-BALANCE-BEFORE PIC S9(13)V99 COMP-3.
016700         10  WK-N-VTXN-BALANCE-AFTER  PIC S9(13)V99 COMP-3.
016800     05  WK-C-VTXN-OUTPUT.
016900         10  WK-C-VTXN-STATUS        PIC X(10) VALUE SPACES.
017000         10  WK-C-VTXN-ERROR-CD      PIC X(40) VALUE SPACES.
017100         10  WK-C-VTXN-CREATED-AT    PIC X(19) VALUE SPACES.
017200 01  WK-C-VTXN-LINK-DUMP REDEFINES WK-C-VTXN-LINK.
017300     05  WK-C-VTXN-LINK-DUMP-TXT     PIC X(321).
017400
017500 01  WK-C-VWAL-LINK.
017600     05  WK-C-VWAL-INPUT.
017700         10  WK-N-VWAL-OPTION        PIC 9(01).
017800         10  WK-C-VWAL-CUSTOMER-ID   PIC X(50).
017900         10  WK-N-VWAL-AMOUNT        PIC S9(13)V99 COMP-3.
018000     05  WK-C-VWAL-OUTPUT.
018100         10  WK-N-VWAL-BALANCE-BEFORE PIC S9(13)V99 COMP-3.
018200         10  WK-N-VWAL-BALANCE-AFTER  PIC S9(13)V99 COMP-3.
018300         10  WK-C-VWAL-ERROR-CD      PIC X(80) VALUE SPACES.
018400     05  FILLER                      PIC X(05) VALUE SPACES.
018500
018600*---------------------------------------------------------------*
018700*    R8 - CALL LINKAGE FOR THE READ-ONLY BALANCE INQUIRY -      *
018800*    WAL2E5                                                      *
018900*---------------------------------------------------------------*
019000 01  WK-C-VBAL-LINK.
019100     05  WK-C-VBAL-INPUT.
019200         10  WK-C-VBAL-CUSTOMER-ID   PIC X(50).
019300     05  WK-C-VBAL-OUTPUT.
019400         10  WK-N-VBAL-BALANCE       PIC S9(13)V99 COMP-3
019500                                      VALUE ZERO.
019600         10  WK-C-VBAL-ERROR-CD      PIC X(40) VALUE SPACES.
019700 01  WK-C-VBAL-LINK-DUMP REDEFINES WK-C-VBAL-LINK.
019800     05  WK-C-VBAL-LINK-DUMP-TXT     PIC X(98).
019900
020000        EJECT
020100****************
020200 PROCEDURE DIVISION.
020300****************
020400 MAIN-MODULE.
020500     PERFORM A000-START-PROGRAM-ROUTINE
020600        THRU A099-START-PROGRAM-ROUTINE-EX.
020700     PERFORM B100-READ-POSTREQ
020800        THRU B199-READ-POSTREQ-EX.
020900     PERFORM C000-PROCESS-ONE-REQUEST
021000        THRU C999-PROCESS-ONE-REQUEST-EX
021100        UNTIL WK-C-EOF-YES.
021200     PERFORM Z000-END-PROGRAM-ROUTINE
021300        THRU Z999-END-PROGRAM-ROUTINE-EX.
021400 GOBACK.
021500
021600*-----------------------------------------------------------------
021700 A000-START-PROGRAM-ROUTINE.
021800*-----------------------------------------------------------------
021900     OPEN INPUT POSTREQ.
022000     IF NOT WK-C-SUCCESSFUL
022100        DISPLAY "WALXPOST - OPEN FILE ERROR - POSTREQ"
022200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022300        GO TO Y900-ABNORMAL-TERMINATION
022400 END-IF.
022500     OPEN OUTPUT POSTRSLT.
022600     IF NOT WK-C-SUCCESSFUL
022700        DISPLAY "WALXPOST - OPEN FILE ERROR - POSTRSLT"
022800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022900        GO TO Y900-ABNORMAL-TERMINATION
023000 END-IF.
023100 A099-START-PROGRAM-ROUTINE-EX.
023200 EXIT.
023300
023400*-----------------------------------------------------------------
023500 B100-READ-POSTREQ.
023600*-----------------------------------------------------------------
023700     READ POSTREQ
023800        AT END MOVE "Y" TO WK-C-EOF-SW
023900 END-READ.
024000     IF NOT WK-C-EOF-YES
024100        ADD 1 TO WK-N-REQ-READ
024200 END-IF.
024300 B199-READ-POSTREQ-EX.
024400 EXIT.
024500
024600*-----------------------------------------------------------------
024700 C000-PROCESS-ONE-REQUEST.
024800*-----------------------------------------------------------------
024900     PERFORM D100-PARSE-REQUEST-LINE
025000        THRU D199-PARSE-REQUEST-LINE-EX.
025100     IF WK-C-REQ-OPERATION = "INQUIRE"
025200        PERFORM D600-PROCESS-BALANCE-INQUIRY
025300           THRU D699-PROCESS-BALANCE-INQUIRY-EX
025400     ELSE
025500        PERFORM D200-VALIDATE-AND-CHECK
025600           THRU D299-VALIDATE-AND-CHECK-EX
025700        MOVE SPACES              TO WK-C-VWAL-ERROR-CD
025800        IF WK-C-VTXN-ERROR-CD = SPACES
025900           PERFORM D300-APPLY-WALLET-MOVEMENT
026000              THRU D399-APPLY-WALLET-MOVEMENT-EX
026100        END-IF
026200        IF WK-C-VTXN-ERROR-CD = SPACES AND
026300           WK-C-VWAL-ERROR-CD = SPACES
026400           PERFORM D400-WRITE-LEDGER-ENTRY
026500              THRU D499-WRITE-LEDGER-ENTRY-EX
026600           ADD 1 TO WK-N-REQ-ACCEPTED
026700        ELSE
026800           ADD 1 TO WK-N-REQ-REJECTED
026900        END-IF
027000        PERFORM D500-WRITE-RESULT-LINE
027100           THRU D599-WRITE-RESULT-LINE-EX
027200 END-IF.
027300     PERFORM B100-READ-POSTREQ
027400        THRU B199-READ-POSTREQ-EX.
027500 C999-PROCESS-ONE-REQUEST-EX.
027600 EXIT.
027700
027800*-----------------------------------------------------------------
027900 D100-PARSE-REQUEST-LINE.
028000*-----------------------------------------------------------------
028100     INITIALIZE WK-C-REQ-FIELDS.
028200     UNSTRING WS-POSTREQ-TEXT DELIMITED BY ","
028300        INTO WK-C-REQ-CUSTOMER-ID
028400             WK-C-REQ-OPERATION
028500             WK-C-REQ-TRAN-ID
028600             WK-C-REQ-AMOUNT-TXT
028700             WK-C-REQ-REFERENCE
028800 END-UNSTRING.
028900     PERFORM D160-EDIT-AMOUNT-TO-NUMERIC
029000        THRU D169-EDIT-AMOUNT-TO-NUMERIC-EX.
029100 D199-PARSE-REQUEST-LINE-EX.
029200 EXIT.
029300
029400*-----------------------------------------------------------------
029500 D160-EDIT-AMOUNT-TO-NUMERIC.
029600*-----------------------------------------------------------------
029700     MOVE ZERO                   TO WK-N-AMT-LEN.
029800     INSPECT WK-C-REQ-AMOUNT-TXT TALLYING WK-N-AMT-LEN
029900        FOR CHARACTERS BEFORE INITIAL SPACE.
030000     IF WK-N-AMT-LEN = ZERO OR WK-N-AMT-LEN > 15
030100        MOVE ZERO                TO WK-N-REQ-AMOUNT
030200        GO TO D169-EDIT-AMOUNT-TO-NUMERIC-EX
030300 END-IF.
030400     COMPUTE WK-N-AMT-START = 16 - WK-N-AMT-LEN.
030500     MOVE "000000000000.00"      TO WK-C-AMT-EDIT-AREA.
030600     MOVE WK-C-REQ-AMOUNT-TXT(1:WK-N-AMT-LEN)
030700        TO WK-C-AMT-EDIT-AREA(WK-N-AMT-START:WK-N-AMT-LEN).
030800     MOVE WK-N-AMT-EDITED         TO WK-N-REQ-AMOUNT.
030900 D169-EDIT-AMOUNT-TO-NUMERIC-EX.
031000 EXIT.
031100
031200*-----------------------------------------------------------------
031300*    R1 VALIDATION AND R2 IDEMPOTENCY - DELEGATED TO WALVTXN     *
031400*-----------------------------------------------------------------
031500 D200-VALIDATE-AND-CHECK.
031600*-----------------------------------------------------------------
031700     MOVE 1                      TO WK-N-VTXN-OPTION.
031800     MOVE WK-C-REQ-CUSTOMER-ID   TO WK-C-VTXN-CUSTOMER-ID.
031900     MOVE WK-C-REQ-OPERATION     TO WK-C-VTXN-TYPE.
032000     MOVE WK-C-REQ-TRAN-ID       TO WK-C-VTXN-TRAN-ID.
032100     MOVE WK-N-REQ-AMOUNT        TO WK-N-VTXN-AMOUNT.
032200     MOVE WK-C-REQ-REFERENCE     TO WK-C-VTXN-REFERENCE.
032300     MOVE SPACES                 TO WK-C-VTXN-ERROR-CD
032400                                     WK-C-VTXN-STATUS.
032500     CALL "WALVTXN" USING WK-C-VTXN-LINK.
032600 D299-VALIDATE-AND-CHECK-EX.
032700 EXIT.
032800
032900*-----------------------------------------------------------------
033000*    R3/R4/R5 - DELEGATED TO WALVWAL                             *
033100*-----------------------------------------------------------------
033200 D300-APPLY-WALLET-MOVEMENT.
033300*-----------------------------------------------------------------
033400     EVALUATE WK-C-VTXN-TYPE
033500        WHEN "TOPUP"
033600           MOVE 2                TO WK-N-VWAL-OPTION
033700        WHEN "CONSUME"
033800           MOVE 3                TO WK-N-VWAL-OPTION
033900        WHEN OTHER
034000           MOVE "UNKNOWN OPERATION ON POSTING REQUEST"
034100              TO WK-C-VWAL-ERROR-CD
034200           GO TO D399-APPLY-WALLET-MOVEMENT-EX
034300 END-EVALUATE.
034400     MOVE WK-C-VTXN-CUSTOMER-ID  TO WK-C-VWAL-CUSTOMER-ID.
034500     MOVE WK-N-VTXN-AMOUNT       TO WK-N-VWAL-AMOUNT.
034600     CALL "WALVWAL" USING WK-C-VWAL-LINK.
034700     IF WK-C-VWAL-ERROR-CD = SPACES
034800        MOVE WK-N-VWAL-BALANCE-BEFORE TO WK-N-VTXN-BALANCE-BEFORE
034900        MOVE WK-N-VWAL-BALANCE-AFTER  TO WK-N-VTXN-BALANCE-AFTER
035000 END-IF.
035100 D399-APPLY-WALLET-MOVEMENT-EX.
035200 EXIT.
035300
035400*-----------------------------------------------------------------
035500*    R7 - LEDGER WRITE ONCE BALANCES ARE KNOWN                   *
035600*-----------------------------------------------------------------
035700 D400-WRITE-LEDGER-ENTRY.
035800*-----------------------------------------------------------------
035900     MOVE 2                      TO WK-N-VTXN-OPTION.
036000     CALL "WALVTXN" USING WK-C-VTXN-LINK.
036100 D499-WRITE-LEDGER-ENTRY-EX.
036200 EXIT.
036300
036400*-----------------------------------------------------------------
036500 D500-WRITE-RESULT-LINE.
036600*-----------------------------------------------------------------
036700     MOVE WK-N-VTXN-AMOUNT         TO WK-C-AMT-DISPLAY.
036800     MOVE WK-N-VTXN-BALANCE-BEFORE TO WK-C-BEF-DISPLAY.
036900     MOVE WK-N-VTXN-BALANCE-AFTER  TO WK-C-AFT-DISPLAY.
037000     MOVE WK-C-AMT-DISPLAY         TO WK-C-DISP-TRIM-INPUT.
037100     PERFORM D050-TRIM-DISPLAY-FIELD
037200        THRU D059-TRIM-DISPLAY-FIELD-EX.
037300     MOVE WK-C-DISP-TRIM-OUTPUT    TO WK-C-AMT-TRIM.
037400     MOVE WK-C-BEF-DISPLAY         TO WK-C-DISP-TRIM-INPUT.
037500     PERFORM D050-TRIM-DISPLAY-FIELD
037600        THRU D059-TRIM-DISPLAY-FIELD-EX.
037700     MOVE WK-C-DISP-TRIM-OUTPUT    TO WK-C-BEF-TRIM.
037800     MOVE WK-C-AFT-DISPLAY         TO WK-C-DISP-TRIM-INPUT.
037900     PERFORM D050-TRIM-DISPLAY-FIELD
038000        THRU D059-TRIM-DISPLAY-FIELD-EX.
038100     MOVE WK-C-DISP-TRIM-OUTPUT    TO WK-C-AFT-TRIM.
038200     MOVE SPACES                   TO WK-C-RESULT-ERROR-TXT.
038300     IF WK-C-VTXN-ERROR-CD NOT = SPACES
038400        MOVE WK-C-VTXN-ERROR-CD    TO WK-C-RESULT-ERROR-TXT
038500     ELSE
038600        IF WK-C-VWAL-ERROR-CD NOT = SPACES
038700           MOVE WK-C-VWAL-ERROR-CD TO WK-C-RESULT-ERROR-TXT
038800 END-IF
038900 END-IF.
039000     IF WK-C-RESULT-ERROR-TXT = SPACES
039100        MOVE "COMPLETED"           TO WK-C-VTXN-STATUS
039200     ELSE
039300        MOVE "FAILED"              TO WK-C-VTXN-STATUS
039400 END-IF.
039500     STRING WK-C-VTXN-TRAN-ID    DELIMITED BY SPACE
039600            ","                  DELIMITED BY SIZE
039700            WK-C-VTXN-CUSTOMER-ID DELIMITED BY SPACE
039800            ","                  DELIMITED BY SIZE
039900            WK-C-VTXN-TYPE       DELIMITED BY SPACE
040000            ","                  DELIMITED BY SIZE
040100            WK-C-AMT-TRIM        DELIMITED BY SPACE
040200            ","                  DELIMITED BY SIZE
040300            WK-C-BEF-TRIM        DELIMITED BY SPACE
040400            ","                  DELIMITED BY SIZE
040500            WK-C-AFT-TRIM        DELIMITED BY SPACE
040600            ","                  DELIMITED BY SIZE
040700            WK-C-VTXN-STATUS     DELIMITED BY SPACE
040800            ","                  DELIMITED BY SIZE
040900            WK-C-RESULT-ERROR-TXT DELIMITED BY SIZE
041000        INTO WS-POSTRSLT-TEXT
041100 END-STRING.
041200     WRITE WS-POSTRSLT-LINE.
041300     IF NOT WK-C-SUCCESSFUL
041400        DISPLAY "WALXPOST - WRITE FILE ERROR - POSTRSLT"
041500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041600        GO TO Y900-ABNORMAL-TERMINATION
041700 END-IF.
041800 D599-WRITE-RESULT-LINE-EX.
041900 EXIT.
042000
042100*-----------------------------------------------------------------
042200*    WAL2F0 - LEFT-TRIM A ZERO-SUPPRESSED PIC Z FIELD BEFORE IT   *
042300*    IS STRUNG INTO THE POSTING-RESULT CSV LINE - SAME IDEA AS    *
042400*    RECVEXT'S D000-TRIM-FIELD.                                   *
042500*-----------------------------------------------------------------
042600 D050-TRIM-DISPLAY-FIELD.
042700*-----------------------------------------------------------------
042800     MOVE ZERO                    TO WK-N-DISP-TRIM-LEAD-CNT.
042900     INSPECT WK-C-DISP-TRIM-INPUT TALLYING WK-N-DISP-TRIM-LEAD-CNT
043000        FOR LEADING SPACE.
043100     MOVE SPACES                  TO WK-C-DISP-TRIM-OUTPUT.
043200     IF WK-N-DISP-TRIM-LEAD-CNT < 15
043300        COMPUTE WK-N-DISP-TRIM-LEN = 15 - WK-N-DISP-TRIM-LEAD-CNT
043400        ADD 1 TO WK-N-DISP-TRIM-LEAD-CNT
043500        MOVE WK-C-DISP-TRIM-INPUT(WK-N-DISP-TRIM-LEAD-CNT:
043600           WK-N-DISP-TRIM-LEN) TO WK-C-DISP-TRIM-OUTPUT
043700 END-IF.
043800 D059-TRIM-DISPLAY-FIELD-EX.
043900 EXIT.
044000
044100*-----------------------------------------------------------------
044200*    R8 - BALANCE INQUIRY - DELEGATED TO WALVBAL.  READ-ONLY -    *
044300*    NO WALLET MOVEMENT, NO LEDGER ENTRY IS WRITTEN.  WAL2E5      *
044400*-----------------------------------------------------------------
044500 D600-PROCESS-BALANCE-INQUIRY.
044600*-----------------------------------------------------------------
044700     MOVE WK-C-REQ-CUSTOMER-ID    TO WK-C-VBAL-CUSTOMER-ID.
044800     MOVE SPACES                  TO WK-C-VBAL-ERROR-CD.
044900     CALL "WALVBAL" USING WK-C-VBAL-LINK.
045000     ADD 1 TO WK-N-REQ-ACCEPTED.
045100     MOVE ZERO                    TO WK-N-VTXN-AMOUNT.
045200     MOVE WK-N-VTXN-AMOUNT        TO WK-C-AMT-DISPLAY.
045300     MOVE WK-N-VBAL-BALANCE       TO WK-C-BEF-DISPLAY.
045400     MOVE WK-N-VBAL-BALANCE       TO WK-C-AFT-DISPLAY.
045500     MOVE WK-C-AMT-DISPLAY        TO WK-C-DISP-TRIM-INPUT.
045600     PERFORM D050-TRIM-DISPLAY-FIELD
045700        THRU D059-TRIM-DISPLAY-FIELD-EX.
045800     MOVE WK-C-DISP-TRIM-OUTPUT   TO WK-C-AMT-TRIM.
045900     MOVE WK-C-BEF-DISPLAY        TO WK-C-DISP-TRIM-INPUT.
046000     PERFORM D050-TRIM-DISPLAY-FIELD
046100        THRU D059-TRIM-DISPLAY-FIELD-EX.
046200     MOVE WK-C-DISP-TRIM-OUTPUT   TO WK-C-BEF-TRIM.
046300     MOVE WK-C-AFT-DISPLAY        TO WK-C-DISP-TRIM-INPUT.
046400     PERFORM D050-TRIM-DISPLAY-FIELD
046500        THRU D059-TRIM-DISPLAY-FIELD-EX.
046600     MOVE WK-C-DISP-TRIM-OUTPUT   TO WK-C-AFT-TRIM.
046700     MOVE "COMPLETED"             TO WK-C-VTXN-STATUS.
046800     MOVE SPACES                  TO WK-C-RESULT-ERROR-TXT.
046900     STRING WK-C-REQ-TRAN-ID      DELIMITED BY SPACE
047000            ","                   DELIMITED BY SIZE
047100            WK-C-REQ-CUSTOMER-ID  DELIMITED BY SPACE
047200            ","                   DELIMITED BY SIZE
047300            "INQUIRE"             DELIMITED BY SIZE
047400            ","                   DELIMITED BY SIZE
047500            WK-C-AMT-TRIM         DELIMITED BY SPACE
047600            ","                   DELIMITED BY SIZE
047700            WK-C-BEF-TRIM         DELIMITED BY SPACE
047800            ","                   DELIMITED BY SIZE
047900            WK-C-AFT-TRIM         DELIMITED BY SPACE
048000            ","                   DELIMITED BY SIZE
048100            WK-C-VTXN-STATUS      DELIMITED BY SPACE
048200            ","                   DELIMITED BY SIZE
048300            WK-C-RESULT-ERROR-TXT DELIMITED BY SIZE
048400        INTO WS-POSTRSLT-TEXT
048500 END-STRING.
048600     WRITE WS-POSTRSLT-LINE.
048700     IF NOT WK-C-SUCCESSFUL
048800        DISPLAY "WALXPOST - WRITE FILE ERROR - POSTRSLT"
048900        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049000        GO TO Y900-ABNORMAL-TERMINATION
049100 END-IF.
049200 D699-PROCESS-BALANCE-INQUIRY-EX.
049300 EXIT.
049400
049500 Y900-ABNORMAL-TERMINATION.
049600     PERFORM Z000-END-PROGRAM-ROUTINE
049700        THRU Z999-END-PROGRAM-ROUTINE-EX.
049800     GOBACK.
049900
050000 Z000-END-PROGRAM-ROUTINE.
050100     CLOSE POSTREQ POSTRSLT.
050200     DISPLAY "WALXPOST - REQUESTS READ    - " WK-N-REQ-READ.
050300     DISPLAY "WALXPOST - REQUESTS ACCEPTED - " WK-N-REQ-ACCEPTED.
050400     DISPLAY "WALXPOST - REQUESTS REJECTED - " WK-N-REQ-REJECTED.
050500 Z999-END-PROGRAM-ROUTINE-EX.
050600 EXIT.
050700******************************************************************
050800************** END OF PROGRAM SOURCE -  WALXPOST ***************
050900******************************************************************
