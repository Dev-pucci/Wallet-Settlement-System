000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RECXMAIN.
000300 AUTHOR. TMPRNG.
000400 INSTALLATION. WALLET SETTLEMENT - DAILY RECONCILIATION.
000500 DATE-WRITTEN. 12 APR 1992.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*DESCRIPTION : MAIN DRIVER - DAILY RECONCILIATION BATCH. FOR THE
000900*              BUSINESS DATE SUPPLIED IN THE LOCAL DATA AREA,
001000*              MATCHES THE INTERNAL TRANSACTION LEDGER AGAINST
001100*              THE COUNTERPARTY'S EXTERNAL TRANSACTION FILE,
001200*              WRITES ONE RECONCILIATION RECORD PER RESULT, AND
001300*              DRIVES THE REPORT/EXPORT/ALERTING SUBROUTINES.
001400*=================================================================
001500*
001600* HISTORY OF MODIFICATION:
001700*
001800*=================================================================
001900*
002000* WAL1D5 - TMPRNG - 05/11/2024 - WALLET SETTLEMENT PHASE 1        *
002100*                   - INITIAL VERSION.                           *
002200*-----------------------------------------------------------------
002300* WAL1F4 - TMPHYN - 26/04/2025 - WALLET SETTLEMENT PHASE 1        *
002400*                   - DISCREPANCY AMOUNT WAS SIGNED - NOW TAKEN   *
002500*                     AS AN ABSOLUTE VALUE PER R12               *
002600*-----------------------------------------------------------------
002700* WAL2A3 - TMPRNG - 09/09/2025 - WALLET SETTLEMENT PHASE 2        *
002800*                   - RECONFIL IS NOW REOPENED FOR INPUT AFTER    *
002900*                     BOTH MATCH PASSES SO THE REPORT AND THE     *
003000*                     EXTERNAL-TRANSACTION EXPORT SEE FINAL       *
003100*                     TOTALS IN THEIR HEADER LINES                *
003200*-----------------------------------------------------------------
003300* WAL2E9 - TMPCGN - 10/08/2026 - WALLET SETTLEMENT PHASE 2        *
003400*                   - B300'S MISMATCH NOTE STRUNG THE SUPPRESSED  *
003500*                     LEADING SPACES OF WK-C-AMT-DISPLAY/AMT2-    *
003600*                     DISPLAY STRAIGHT INTO REC-NOTES - ADDED     *
003700*                     B350-TRIM-DISPLAY-AMOUNT (SAME IDEA AS      *
003800*                     RECVEXT'S D000-TRIM-FIELD) SO THE NOTE      *
003900*                     CARRIES THE PLAIN AMOUNT VALUE              *
004000*-----------------------------------------------------------------
004100*
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004800        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200        SELECT TRANLEDG ASSIGN TO DATABASE-TRANLEDG
005300        ORGANIZATION IS INDEXED
005400        ACCESS MODE IS DYNAMIC
005500        RECORD KEY IS TRN-TRANSACTION-ID
005600 FILE STATUS IS WK-C-FILE-STATUS.
005700
005800        SELECT RECONFIL ASSIGN TO DATABASE-RECONFIL
005900        ORGANIZATION IS SEQUENTIAL
006000 FILE STATUS IS WK-C-FILE-STATUS.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400***************
006500 FD  TRANLEDG
006600        LABEL RECORDS ARE OMITTED
006700 DATA RECORD IS TRN-RECORD.
006800 01  TRN-RECORD.
006900        COPY TRANLEDG.
007000
007100 FD  RECONFIL
007200        LABEL RECORDS ARE OMITTED
007300 DATA RECORD IS WS-RECONFIL-REC.
007400 01  WS-RECONFIL-REC.
007500     05  WS-RECONFIL-TEXT            PIC X(379).
007600
007700 WORKING-STORAGE SECTION.
007800************************
007900*---------------------------------------------------------------*
008000*    WAL2E9 - STANDALONE SCRATCH COUNTERS FOR B350-TRIM-        *
008100*    DISPLAY-AMOUNT - NOT PART OF ANY GROUP, NOT REDEFINED.     *
008200*---------------------------------------------------------------*
008300 77  WK-N-TRIM-LEAD-CNT               PIC 9(02) COMP VALUE ZERO.
008400 77  WK-N-TRIM-LEN                    PIC 9(02) COMP VALUE ZERO.
008500
008600 01  FILLER                          PIC X(24) VALUE
008700        "** PROGRAM RECXMAIN   **".
008800
008900 01  WK-C-COMMON.
009000        COPY WALCOM.
009100
009200 01  WK-C-RECON-WORK.
009300        COPY RECON.
009400
009500*---------------------------------------------------------------*
009600*    BUSINESS DATE - SUPPLIED BY THE CALLING JOB VIA THE LOCAL  *
009700*    DATA AREA (YYYY-MM-DD, POSITIONS 1-10).                    *
009800*---------------------------------------------------------------*
009900 01  WK-C-BUSINESS-DATE              PIC X(10) VALUE SPACES.
010000 01  WK-C-BUSDATE-PARTS REDEFINES WK-C-BUSINESS-DATE.
010100     05  WK-C-BUSDATE-YYYY           PIC X(04).
010200     05  FILLER                      PIC X(01).
010300     05  WK-C-BUSDATE-MM             PIC X(02).
010400     05  FILLER                      PIC X(01).
010500     05  WK-C-BUSDATE-DD             PIC X(02).
010600
010700 01  WK-C-TODAY-TRAN-DATE            PIC X(10) VALUE SPACES.
010800
010900*---------------------------------------------------------------*
011000*    MATCH-PASS WORK AREA                                       *
011100*---------------------------------------------------------------*
011200 01  WK-N-EXT-AMOUNT                 PIC S9(13)V99 COMP-3
011300                                      VALUE ZERO.
011400 01  WK-C-EXT-FOUND-SW               PIC X(01) VALUE "N".
011500     88  WK-C-EXT-WAS-FOUND                    VALUE "Y".
011600     88  WK-C-EXT-NOT-FOUND                    VALUE "N".
011700 01  WK-N-EXT-LOADED                 PIC 9(07) COMP VALUE ZERO.
011800 01  WK-N-EXT-WARNINGS               PIC 9(07) COMP VALUE ZERO.
011900 01  WK-N-EXPORT-IDX                 PIC 9(07) COMP VALUE ZERO.
012000 01  WK-C-AMT-DISPLAY                PIC Z(11)9.99.
012100 01  WK-C-AMT2-DISPLAY               PIC Z(11)9.99.
012200
012300*---------------------------------------------------------------*
012400*    WAL2E9 - LEFT-TRIM WORK AREA FOR THE ABOVE EDITED FIELDS - *
012500*    A SUPPRESSED LEADING SPACE MUST NOT REACH REC-NOTES.       *
012600*---------------------------------------------------------------*
012700 01  WK-C-AMT-TRIM                    PIC X(15) VALUE SPACES.
012800 01  WK-C-AMT2-TRIM                   PIC X(15) VALUE SPACES.
012900 01  WK-C-TRIM-INPUT                  PIC X(15) VALUE SPACES.
013000 01  WK-C-TRIM-OUTPUT                 PIC X(15) VALUE SPACES.
013100
013200*---------------------------------------------------------------*
013300*    CALL-LINKAGE WORK AREAS FOR THE SUBORDINATE ROUTINES       *
013400*---------------------------------------------------------------*
013500 01  WK-C-VEXT-LINK.
013600     05  WK-N-VEXT-OPTION             PIC 9(01).
013700     05  WK-C-VEXT-RECON-DATE         PIC X(10).
013800     05  WK-C-VEXT-LOOKUP-ID          PIC X(100).
013900     05  WK-N-VEXT-INDEX              PIC 9(07) COMP.
014000     05  WK-C-VEXT-OUTPUT.
014100         10  WK-C-VEXT-FOUND          PIC X(01).
014200         10  WK-C-VEXT-TRAN-ID        PIC X(100).
014300         10  WK-C-VEXT-CUSTOMER-ID    PIC X(050).
014400         10  WK-N-VEXT-AMOUNT         PIC S9(13)V99 COMP-3.
014500         10  WK-C-VEXT-TYPE           PIC X(010).
014600         10  WK-C-VEXT-TIMESTAMP      PIC X(019).
014700         10  WK-C-VEXT-REFERENCE      PIC X(100).
014800         10  WK-N-VEXT-ROW-COUNT      PIC 9(07) COMP.
014900         10  WK-N-VEXT-WARN-COUNT     PIC 9(07) COMP.
015000     05  WK-C-VEXT-ERROR-CD           PIC X(40).
015100 01  WK-C-VEXT-LINK-DUMP REDEFINES WK-C-VEXT-LINK.
015200     05  WK-C-VEXT-LINK-TEXT          PIC X(80).
015300     05  FILLER                       PIC X(371).
015400
015500 01  WK-C-VRPT-LINK.
015600     05  WK-N-VRPT-OPTION            PIC 9(01).
015700     05  WK-C-VRPT-SUMMARY.
015800         10  WK-C-VRPT-RECON-DATE    PIC X(10).
015900         10  WK-N-VRPT-TOTAL         PIC 9(07) COMP.
016000         10  WK-N-VRPT-MATCHED       PIC 9(07) COMP.
016100         10  WK-N-VRPT-MISS-INTERNAL PIC 9(07) COMP.
016200         10  WK-N-VRPT-MISS-EXTERNAL PIC 9(07) COMP.
016300         10  WK-N-VRPT-MISMATCH      PIC 9(07) COMP.
016400     05  WK-C-VRPT-RECON-DETAIL.
016500         10  WK-C-VRPT-INT-ID        PIC X(100).
016600         10  WK-C-VRPT-EXT-ID        PIC X(100).
016700         10  WK-N-VRPT-INT-AMT       PIC S9(13)V99 COMP-3.
016800         10  WK-N-VRPT-EXT-AMT       PIC S9(13)V99 COMP-3.
016900         10  WK-C-VRPT-HAS-INT-AMT   PIC X(01).
017000         10  WK-C-VRPT-HAS-EXT-AMT   PIC X(01).
017100         10  WK-C-VRPT-STATUS        PIC X(20).
017200         10  WK-C-VRPT-NOTES         PIC X(100).
017300     05  WK-C-VRPT-EXPORT-DETAIL.
017400         10  WK-C-VRPT-EXP-TRAN-ID   PIC X(100).
017500         10  WK-C-VRPT-EXP-CUST-ID   PIC X(050).
017600         10  WK-N-VRPT-EXP-AMOUNT    PIC S9(13)V99 COMP-3.
017700         10  WK-C-VRPT-EXP-TYPE      PIC X(010).
017800         10  WK-C-VRPT-EXP-TIMESTAMP PIC X(019).
017900         10  WK-C-VRPT-EXP-REFERENCE PIC X(100).
018000     05  WK-C-VRPT-ERROR-CD          PIC X(40).
018100 01  WK-C-VRPT-LINK-DUMP REDEFINES WK-C-VRPT-LINK.
018200     05  WK-C-VRPT-LINK-TEXT          PIC X(60).
018300     05  FILLER                       PIC X(636).
018400
018500 01  WK-C-VALRT-LINK.
018600     05  WK-C-VALRT-INPUT.
018700         10  WK-C-VALRT-RECON-DATE    PIC X(10).
018800         10  WK-N-VALRT-TOTAL         PIC 9(07) COMP.
018900         10  WK-N-VALRT-MATCHED       PIC 9(07) COMP.
019000         10  WK-N-VALRT-MISS-INTERNAL PIC 9(07) COMP.
019100         10  WK-N-VALRT-MISS-EXTERNAL PIC 9(07) COMP.
019200         10  WK-N-VALRT-MISMATCH      PIC 9(07) COMP.
019300     05  WK-C-VALRT-OUTPUT.
019400         10  WK-N-VALRT-WARNING-CNT   PIC 9(01) COMP.
019500     05  FILLER                       PIC X(05).
019600
019700        EJECT
019800****************************************
019900 PROCEDURE DIVISION.
020000****************************************
020100 MAIN-MODULE.
020200     PERFORM A000-START-PROGRAM-ROUTINE
020300        THRU A099-START-PROGRAM-ROUTINE-EX.
020400     PERFORM B000-MATCH-INTERNAL-PASS
020500        THRU B099-MATCH-INTERNAL-PASS-EX.
020600     PERFORM C000-MATCH-EXTERNAL-PASS
020700        THRU C099-MATCH-EXTERNAL-PASS-EX.
020800     PERFORM D000-COMPUTE-DISCREPANCY
020900        THRU D099-COMPUTE-DISCREPANCY-EX.
021000     PERFORM E000-PRODUCE-REPORT-AND-EXPORT
021100        THRU E099-PRODUCE-REPORT-AND-EXPORT-EX.
021200     PERFORM F000-CALL-ALERTING
021300        THRU F099-CALL-ALERTING-EX.
021400     PERFORM Z000-END-PROGRAM-ROUTINE
021500        THRU Z999-END-PROGRAM-ROUTINE-EX.
021600 GOBACK.
021700
021800*-----------------------------------------------------------------
021900 A000-START-PROGRAM-ROUTINE.
022000*-----------------------------------------------------------------
022100     ACCEPT WK-C-BUSINESS-DATE FROM LOCAL-DATA-AREA.
022200     MOVE WK-C-BUSINESS-DATE     TO SUM-RECON-DATE.
022300     MOVE ZERO                   TO SUM-TOTAL-RECORDS
022400                                     SUM-MATCHED
022500                                     SUM-MISSING-INTERNAL
022600                                     SUM-MISSING-EXTERNAL
022700                                     SUM-AMOUNT-MISMATCH.
022800     MOVE ZERO                   TO SUM-TOTAL-INTERNAL-AMT
022900                                     SUM-TOTAL-EXTERNAL-AMT
023000                                     SUM-DISCREPANCY-AMT.
023100
023200     OPEN INPUT TRANLEDG.
023300     IF NOT WK-C-SUCCESSFUL
023400        DISPLAY "RECXMAIN - OPEN FILE ERROR - TRANLEDG"
023500        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023600        GO TO Y900-ABNORMAL-TERMINATION
023700 END-IF.
023800
023900     OPEN OUTPUT RECONFIL.
024000     IF NOT WK-C-SUCCESSFUL
024100        DISPLAY "RECXMAIN - OPEN FILE ERROR - RECONFIL"
024200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024300        GO TO Y900-ABNORMAL-TERMINATION
024400 END-IF.
024500
024600     MOVE 1                      TO WK-N-VEXT-OPTION.
024700     MOVE WK-C-BUSINESS-DATE     TO WK-C-VEXT-RECON-DATE.
024800     CALL "RECVEXT" USING WK-C-VEXT-LINK.
024900     MOVE WK-N-VEXT-ROW-COUNT    TO WK-N-EXT-LOADED.
025000     MOVE WK-N-VEXT-WARN-COUNT   TO WK-N-EXT-WARNINGS.
025100 A099-START-PROGRAM-ROUTINE-EX.
025200 EXIT.
025300
025400*-----------------------------------------------------------------
025500*    STEP 1/3 - MATCH PASS 1: WALK THE INTERNAL LEDGER           *
025600*-----------------------------------------------------------------
025700 B000-MATCH-INTERNAL-PASS.
025800*-----------------------------------------------------------------
025900     PERFORM B100-READ-LEDGER-RECORD
026000        THRU B199-READ-LEDGER-RECORD-EX.
026100     PERFORM B200-PROCESS-LEDGER-RECORD
026200        THRU B299-PROCESS-LEDGER-RECORD-EX
026300        UNTIL WK-C-EOF-YES.
026400 B099-MATCH-INTERNAL-PASS-EX.
026500 EXIT.
026600
026700 B100-READ-LEDGER-RECORD.
026800     READ TRANLEDG NEXT RECORD
026900        AT END SET WK-C-EOF-YES TO TRUE.
027000     IF NOT WK-C-SUCCESSFUL AND NOT WK-C-EOF-YES
027100        DISPLAY "RECXMAIN - READ FILE ERROR - TRANLEDG"
027200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027300        GO TO Y900-ABNORMAL-TERMINATION
027400 END-IF.
027500 B199-READ-LEDGER-RECORD-EX.
027600 EXIT.
027700
027800*-----------------------------------------------------------------
027900*    R9/R10/R11 - ONE INTERNAL TRANSACTION VS THE EXTERNAL TABLE *
028000*-----------------------------------------------------------------
028100 B200-PROCESS-LEDGER-RECORD.
028200*-----------------------------------------------------------------
028300     MOVE TRN-CREATED-AT(1:10)   TO WK-C-TODAY-TRAN-DATE.
028400     IF WK-C-TODAY-TRAN-DATE = WK-C-BUSINESS-DATE
028500        ADD 1 TO SUM-TOTAL-RECORDS
028600        ADD TRN-AMOUNT TO SUM-TOTAL-INTERNAL-AMT
028700
028800        MOVE 2                   TO WK-N-VEXT-OPTION
028900        MOVE TRN-TRANSACTION-ID  TO WK-C-VEXT-LOOKUP-ID
029000        CALL "RECVEXT" USING WK-C-VEXT-LINK
029100        MOVE WK-C-VEXT-FOUND     TO WK-C-EXT-FOUND-SW
029200
029300        MOVE SPACES              TO REC-NOTES
029400        MOVE TRN-TRANSACTION-ID  TO REC-INTERNAL-TRAN-ID
029500        MOVE TRN-AMOUNT          TO REC-INTERNAL-AMOUNT
029600        MOVE WK-C-BUSINESS-DATE  TO REC-DATE
029700
029800        IF WK-C-EXT-NOT-FOUND
029900           MOVE SPACES           TO REC-EXTERNAL-TRAN-ID
030000           MOVE ZERO             TO REC-EXTERNAL-AMOUNT
030100           MOVE "MISSING_EXTERNAL" TO REC-STATUS
030200           ADD 1 TO SUM-MISSING-EXTERNAL
030300           STRING "Internal transaction not found in external"
030400                  " system" DELIMITED BY SIZE
030500               INTO REC-NOTES
030600        ELSE
030700           MOVE WK-C-VEXT-TRAN-ID    TO REC-EXTERNAL-TRAN-ID
030800           MOVE WK-N-VEXT-AMOUNT     TO REC-EXTERNAL-AMOUNT
030900           ADD WK-N-VEXT-AMOUNT TO SUM-TOTAL-EXTERNAL-AMT
031000           IF TRN-AMOUNT = WK-N-VEXT-AMOUNT
031100              MOVE "MATCHED"     TO REC-STATUS
031200              ADD 1 TO SUM-MATCHED
031300           ELSE
031400              MOVE "AMOUNT_MISMATCH" TO REC-STATUS
031500              ADD 1 TO SUM-AMOUNT-MISMATCH
031600              PERFORM B300-BUILD-MISMATCH-NOTE
031700                 THRU B399-BUILD-MISMATCH-NOTE-EX
031800           END-IF
031900        END-IF
032000
032100        PERFORM B400-WRITE-RECON-RECORD
032200           THRU B499-WRITE-RECON-RECORD-EX
032300 END-IF.
032400
032500     PERFORM B100-READ-LEDGER-RECORD
032600        THRU B199-READ-LEDGER-RECORD-EX.
032700 B299-PROCESS-LEDGER-RECORD-EX.
032800 EXIT.
032900
033000*-----------------------------------------------------------------
033100*    R13 - AMOUNT MISMATCH NOTE TEXT                              *
033200*-----------------------------------------------------------------
033300 B300-BUILD-MISMATCH-NOTE.
033400*-----------------------------------------------------------------
033500     MOVE TRN-AMOUNT              TO WK-C-AMT-DISPLAY.
033600     MOVE WK-N-VEXT-AMOUNT        TO WK-C-AMT2-DISPLAY.
033700     MOVE WK-C-AMT-DISPLAY        TO WK-C-TRIM-INPUT.
033800     PERFORM B350-TRIM-DISPLAY-AMOUNT
033900        THRU B359-TRIM-DISPLAY-AMOUNT-EX.
034000     MOVE WK-C-TRIM-OUTPUT        TO WK-C-AMT-TRIM.
034100     MOVE WK-C-AMT2-DISPLAY       TO WK-C-TRIM-INPUT.
034200     PERFORM B350-TRIM-DISPLAY-AMOUNT
034300        THRU B359-TRIM-DISPLAY-AMOUNT-EX.
034400     MOVE WK-C-TRIM-OUTPUT        TO WK-C-AMT2-TRIM.
034500     STRING "Amount mismatch - Internal: " DELIMITED BY SIZE
034600            WK-C-AMT-TRIM         DELIMITED BY SPACE
034700            ", External: "        DELIMITED BY SIZE
034800            WK-C-AMT2-TRIM        DELIMITED BY SPACE
034900         INTO REC-NOTES.
035000 B399-BUILD-MISMATCH-NOTE-EX.
035100 EXIT.
035200
035300*-----------------------------------------------------------------
035400*    WAL2E9 - LEFT-TRIM A ZERO-SUPPRESSED PIC Z FIELD BEFORE IT   *
035500*    IS STRUNG INTO REC-NOTES - SAME IDEA AS RECVEXT'S            *
035600*    D000-TRIM-FIELD.                                             *
035700*-----------------------------------------------------------------
035800 B350-TRIM-DISPLAY-AMOUNT.
035900*-----------------------------------------------------------------
036000     MOVE ZERO                    TO WK-N-TRIM-LEAD-CNT.
036100     INSPECT WK-C-TRIM-INPUT TALLYING WK-N-TRIM-LEAD-CNT
036200        FOR LEADING SPACE.
036300     MOVE SPACES                  TO WK-C-TRIM-OUTPUT.
036400     IF WK-N-TRIM-LEAD-CNT < 15
036500        COMPUTE WK-N-TRIM-LEN = 15 - WK-N-TRIM-LEAD-CNT
036600        ADD 1 TO WK-N-TRIM-LEAD-CNT
036700        MOVE WK-C-TRIM-INPUT(WK-N-TRIM-LEAD-CNT:WK-N-TRIM-LEN)
036800           TO WK-C-TRIM-OUTPUT
036900 END-IF.
037000 B359-TRIM-DISPLAY-AMOUNT-EX.
037100 EXIT.
037200
037300 B400-WRITE-RECON-RECORD.
037400     MOVE RECON-RECORD            TO WS-RECONFIL-REC.
037500     WRITE WS-RECONFIL-REC.
037600     IF NOT WK-C-SUCCESSFUL
037700        DISPLAY "RECXMAIN - WRITE FILE ERROR - RECONFIL"
037800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037900        GO TO Y900-ABNORMAL-TERMINATION
038000 END-IF.
038100 B499-WRITE-RECON-RECORD-EX.
038200 EXIT.
038300
038400*-----------------------------------------------------------------
038500*    STEP 4 - MATCH PASS 2: UNMATCHED EXTERNAL TRANSACTIONS      *
038600*-----------------------------------------------------------------
038700 C000-MATCH-EXTERNAL-PASS.
038800*-----------------------------------------------------------------
038900     MOVE 3                      TO WK-N-VEXT-OPTION.
039000     CALL "RECVEXT" USING WK-C-VEXT-LINK.
039100     PERFORM C100-PROCESS-ONE-UNMATCHED
039200        THRU C199-PROCESS-ONE-UNMATCHED-EX
039300        UNTIL WK-C-VEXT-FOUND = "N".
039400 C099-MATCH-EXTERNAL-PASS-EX.
039500 EXIT.
039600
039700 C100-PROCESS-ONE-UNMATCHED.
039800     ADD 1 TO SUM-TOTAL-RECORDS.
039900     ADD 1 TO SUM-MISSING-INTERNAL.
040000     ADD WK-N-VEXT-AMOUNT TO SUM-TOTAL-EXTERNAL-AMT.
040100
040200     MOVE WK-C-BUSINESS-DATE      TO REC-DATE.
040300     MOVE SPACES                  TO REC-INTERNAL-TRAN-ID.
040400     MOVE ZERO                    TO REC-INTERNAL-AMOUNT.
040500     MOVE WK-C-VEXT-TRAN-ID       TO REC-EXTERNAL-TRAN-ID.
040600     MOVE WK-N-VEXT-AMOUNT        TO REC-EXTERNAL-AMOUNT.
040700     MOVE "MISSING_INTERNAL"      TO REC-STATUS.
040800     STRING "External transaction not found in internal"
040900            " system" DELIMITED BY SIZE
041000         INTO REC-NOTES.
041100
041200     PERFORM B400-WRITE-RECON-RECORD
041300        THRU B499-WRITE-RECON-RECORD-EX.
041400
041500     MOVE 3                       TO WK-N-VEXT-OPTION.
041600     CALL "RECVEXT" USING WK-C-VEXT-LINK.
041700 C199-PROCESS-ONE-UNMATCHED-EX.
041800 EXIT.
041900
042000*-----------------------------------------------------------------
042100*    R12 - DISCREPANCY IS AN ABSOLUTE DIFFERENCE                 *
042200*-----------------------------------------------------------------
042300 D000-COMPUTE-DISCREPANCY.
042400*-----------------------------------------------------------------
042500     SUBTRACT SUM-TOTAL-EXTERNAL-AMT FROM SUM-TOTAL-INTERNAL-AMT
042600        GIVING SUM-DISCREPANCY-AMT.
042700     IF SUM-DISCREPANCY-AMT < ZERO
042800        SUBTRACT SUM-DISCREPANCY-AMT FROM ZERO
042900           GIVING SUM-DISCREPANCY-AMT
043000 END-IF.
043100 D099-COMPUTE-DISCREPANCY-EX.
043200 EXIT.
043300
043400*-----------------------------------------------------------------
043500*    STEP 7 - REPORT (RE-READS RECONFIL) AND UNIT 3 EXPORT       *
043600*-----------------------------------------------------------------
043700 E000-PRODUCE-REPORT-AND-EXPORT.
043800*-----------------------------------------------------------------
043900     CLOSE RECONFIL.
044000     IF NOT WK-C-SUCCESSFUL
044100        DISPLAY "RECXMAIN - CLOSE FILE ERROR - RECONFIL"
044200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
044300 END-IF.
044400
044500     MOVE WK-C-BUSINESS-DATE     TO WK-C-VRPT-RECON-DATE.
044600     MOVE SUM-TOTAL-RECORDS      TO WK-N-VRPT-TOTAL.
044700     MOVE SUM-MATCHED            TO WK-N-VRPT-MATCHED.
044800     MOVE SUM-MISSING-INTERNAL   TO WK-N-VRPT-MISS-INTERNAL.
044900     MOVE SUM-MISSING-EXTERNAL   TO WK-N-VRPT-MISS-EXTERNAL.
045000     MOVE SUM-AMOUNT-MISMATCH    TO WK-N-VRPT-MISMATCH.
045100     MOVE 1                      TO WK-N-VRPT-OPTION.
045200     CALL "RECVRPT" USING WK-C-VRPT-LINK.
045300
045400     OPEN INPUT RECONFIL.
045500     IF NOT WK-C-SUCCESSFUL
045600        DISPLAY "RECXMAIN - REOPEN FILE ERROR - RECONFIL"
045700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045800        GO TO Y900-ABNORMAL-TERMINATION
045900 END-IF.
046000
046100     PERFORM E100-READ-RECONFIL-ROW
046200        THRU E199-READ-RECONFIL-ROW-EX.
046300     PERFORM E200-REPORT-ONE-ROW
046400        THRU E299-REPORT-ONE-ROW-EX
046500        UNTIL WK-C-EOF-YES.
046600
046700     CLOSE RECONFIL.
046800     MOVE 3                      TO WK-N-VRPT-OPTION.
046900     CALL "RECVRPT" USING WK-C-VRPT-LINK.
047000
047100     PERFORM E300-EXPORT-EXTERNAL-TABLE
047200        THRU E399-EXPORT-EXTERNAL-TABLE-EX.
047300 E099-PRODUCE-REPORT-AND-EXPORT-EX.
047400 EXIT.
047500
047600 E100-READ-RECONFIL-ROW.
047700     MOVE "N"                    TO WK-C-EOF-SW.
047800     READ RECONFIL
047900        AT END SET WK-C-EOF-YES TO TRUE.
048000 E199-READ-RECONFIL-ROW-EX.
048100 EXIT.
048200
048300 E200-REPORT-ONE-ROW.
048400     MOVE WS-RECONFIL-REC        TO RECON-RECORD.
048500     MOVE REC-INTERNAL-TRAN-ID   TO WK-C-VRPT-INT-ID.
048600     MOVE REC-EXTERNAL-TRAN-ID   TO WK-C-VRPT-EXT-ID.
048700     MOVE REC-INTERNAL-AMOUNT    TO WK-N-VRPT-INT-AMT.
048800     MOVE REC-EXTERNAL-AMOUNT    TO WK-N-VRPT-EXT-AMT.
048900     MOVE REC-STATUS             TO WK-C-VRPT-STATUS.
049000     MOVE REC-NOTES              TO WK-C-VRPT-NOTES.
049100     IF REC-INTERNAL-TRAN-ID = SPACES
049200        MOVE "N"                 TO WK-C-VRPT-HAS-INT-AMT
049300     ELSE
049400        MOVE "Y"                 TO WK-C-VRPT-HAS-INT-AMT
049500 END-IF.
049600     IF REC-EXTERNAL-TRAN-ID = SPACES
049700        MOVE "N"                 TO WK-C-VRPT-HAS-EXT-AMT
049800     ELSE
049900        MOVE "Y"                 TO WK-C-VRPT-HAS-EXT-AMT
050000 END-IF.
050100     MOVE 2                      TO WK-N-VRPT-OPTION.
050200     CALL "RECVRPT" USING WK-C-VRPT-LINK.
050300
050400     PERFORM E100-READ-RECONFIL-ROW
050500        THRU E199-READ-RECONFIL-ROW-EX.
050600 E299-REPORT-ONE-ROW-EX.
050700 EXIT.
050800
050900*-----------------------------------------------------------------
051000*    UNIT 3 EXPORT - ALL LOADED EXTERNAL TRANSACTIONS            *
051100*-----------------------------------------------------------------
051200 E300-EXPORT-EXTERNAL-TABLE.
051300*-----------------------------------------------------------------
051400     MOVE 4                      TO WK-N-VRPT-OPTION.
051500     CALL "RECVRPT" USING WK-C-VRPT-LINK.
051600
051700     PERFORM E400-EXPORT-ONE-ENTRY
051800        THRU E499-EXPORT-ONE-ENTRY-EX
051900        VARYING WK-N-EXPORT-IDX FROM 1 BY 1
052000        UNTIL WK-N-EXPORT-IDX > WK-N-EXT-LOADED.
052100
052200     MOVE 6                      TO WK-N-VRPT-OPTION.
052300     CALL "RECVRPT" USING WK-C-VRPT-LINK.
052400 E399-EXPORT-EXTERNAL-TABLE-EX.
052500 EXIT.
052600
052700 E400-EXPORT-ONE-ENTRY.
052800     MOVE 4                      TO WK-N-VEXT-OPTION.
052900     MOVE WK-N-EXPORT-IDX        TO WK-N-VEXT-INDEX.
053000     CALL "RECVEXT" USING WK-C-VEXT-LINK.
053100     IF WK-C-VEXT-FOUND = "Y"
053200        MOVE WK-C-VEXT-TRAN-ID    TO WK-C-VRPT-EXP-TRAN-ID
053300        MOVE WK-C-VEXT-CUSTOMER-ID TO WK-C-VRPT-EXP-CUST-ID
053400        MOVE WK-N-VEXT-AMOUNT     TO WK-N-VRPT-EXP-AMOUNT
053500        MOVE WK-C-VEXT-TYPE       TO WK-C-VRPT-EXP-TYPE
053600        MOVE WK-C-VEXT-TIMESTAMP  TO WK-C-VRPT-EXP-TIMESTAMP
053700        MOVE WK-C-VEXT-REFERENCE  TO WK-C-VRPT-EXP-REFERENCE
053800        MOVE 5                    TO WK-N-VRPT-OPTION
053900        CALL "RECVRPT" USING WK-C-VRPT-LINK
054000 END-IF.
054100 E499-EXPORT-ONE-ENTRY-EX.
054200 EXIT.
054300
054400*-----------------------------------------------------------------
054500*    STEP 7 - ALERTING (UNIT 5)                                  *
054600*-----------------------------------------------------------------
054700 F000-CALL-ALERTING.
054800*-----------------------------------------------------------------
054900     MOVE WK-C-BUSINESS-DATE     TO WK-C-VALRT-RECON-DATE.
055000     MOVE SUM-TOTAL-RECORDS      TO WK-N-VALRT-TOTAL.
055100     MOVE SUM-MATCHED            TO WK-N-VALRT-MATCHED.
055200     MOVE SUM-MISSING-INTERNAL   TO WK-N-VALRT-MISS-INTERNAL.
055300     MOVE SUM-MISSING-EXTERNAL   TO WK-N-VALRT-MISS-EXTERNAL.
055400     MOVE SUM-AMOUNT-MISMATCH    TO WK-N-VALRT-MISMATCH.
055500     CALL "RECVALRT" USING WK-C-VALRT-LINK.
055600 F099-CALL-ALERTING-EX.
055700 EXIT.
055800
055900 Y900-ABNORMAL-TERMINATION.
056000     PERFORM Z000-END-PROGRAM-ROUTINE.
056100     GOBACK.
056200
056300 Z000-END-PROGRAM-ROUTINE.
056400     CLOSE TRANLEDG.
056500     DISPLAY "RECXMAIN - TOTAL RECONCILIATION RECORDS  "
056600        SUM-TOTAL-RECORDS.
056700     DISPLAY "RECXMAIN - MATCHED                       "
056800        SUM-MATCHED.
056900     DISPLAY "RECXMAIN - MISSING INTERNAL               "
057000        SUM-MISSING-INTERNAL.
057100     DISPLAY "RECXMAIN - MISSING EXTERNAL               "
057200        SUM-MISSING-EXTERNAL.
057300     DISPLAY "RECXMAIN - AMOUNT MISMATCH                 "
057400        SUM-AMOUNT-MISMATCH.
057500     DISPLAY "RECXMAIN - EXTERNAL ROWS LOADED            "
057600        WK-N-EXT-LOADED.
057700     DISPLAY "RECXMAIN - EXTERNAL ROWS WITH WARNINGS     "
057800        WK-N-EXT-WARNINGS.
057900 Z999-END-PROGRAM-ROUTINE-EX.
058000 EXIT.
058100******************************************************************
058200************** END OF PROGRAM SOURCE -  RECXMAIN ***************
058300******************************************************************
