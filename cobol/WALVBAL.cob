000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WALVBAL.
000500 AUTHOR.         TMPCGN.
000600 INSTALLATION.   WALLET SETTLEMENT - BATCH POSTING.
000700 DATE-WRITTEN.   16 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP A WALLET
001200*               BALANCE FOR A CUSTOMER. A CUSTOMER WITH NO
001300*               WALLET RECORD ON FILE HAS A BALANCE OF ZERO.
001400*
001500*****************************************************************
001600* HISTORY OF AMENDMENT :                                         *
001700*****************************************************************
001800* WAL1A1 - TMPCGN  - 14/03/2024 - WALLET SETTLEMENT PHASE 1      *
001900*                     - INITIAL VERSION.                         *
002000*-----------------------------------------------------------------
002100* WAL1B6 - TMPRNG  - 26/08/2024 - WALLET SETTLEMENT PHASE 1      *
002200*                     - RECORD-NOT-FOUND IS NOT AN ERROR HERE -  *
002300*                       RETURN ZERO BALANCE INSTEAD OF ABENDING  *
002400*-----------------------------------------------------------------
002500* WAL2F2 - TMPCGN  - 10/08/2026 - WALLET SETTLEMENT PHASE 2      *
002600*                     - ADDED A STANDALONE COUNT OF LOOKUPS THAT *
002700*                       FOUND NO WALLET RECORD, DISPLAYED AT     *
002800*                       PROGRAM END FOR THE OPERATOR LOG         *
002900*-----------------------------------------------------------------
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
003800        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT WALLET ASSIGN TO DATABASE-WALLET
004300            ORGANIZATION      IS INDEXED
004400            ACCESS MODE       IS RANDOM
004500            RECORD KEY        IS WAL-CUSTOMER-ID
004600            FILE STATUS       IS WK-C-FILE-STATUS.
004700
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200**************
005300 FD  WALLET
005400     LABEL RECORDS ARE OMITTED
005500     DATA RECORD IS WAL-RECORD.
005600 01  WAL-RECORD.
005700     COPY WALLET.
005800
005900 WORKING-STORAGE SECTION.
006000*************************
006100*---------------------------------------------------------------*
006200*    WAL2F2 - STANDALONE SCRATCH COUNTER - NOT PART OF ANY      *
006300*    GROUP, NOT REDEFINED.                                      *
006400*---------------------------------------------------------------*
006500 77  WK-N-VBAL-NOTFND-CNT            PIC 9(07) COMP VALUE ZERO.
006600
006700 01  FILLER                          PIC X(24)        VALUE
006800     "** PROGRAM WALVBAL    **".
006900
007000* ------------------ PROGRAM WORKING STORAGE -------------------*
007100 01    WK-C-COMMON.
007200     COPY WALCOM.
007300
007400 01  WK-N-VBAL-READS                 PIC 9(07) COMP VALUE ZERO.
007500 01  WK-C-VBAL-READS-VIEW REDEFINES WK-N-VBAL-READS.
007600     05  WK-C-VBAL-READS-BYTES       PIC X(04).
007700
007800 01  WK-N-VBAL-ZERO-BAL              PIC S9(13)V99 COMP-3
007900                                      VALUE ZERO.
008000 01  WK-C-VBAL-ZERO-BAL-VIEW REDEFINES WK-N-VBAL-ZERO-BAL.
008100     05  WK-C-VBAL-ZERO-BAL-BYTES    PIC X(08).
008200
008300*****************
008400 LINKAGE SECTION.
008500*****************
008600 01  WK-C-VBAL-RECORD.
008700     05  WK-C-VBAL-INPUT.
008800         10  WK-C-VBAL-CUSTOMER-ID   PIC X(50).
008900     05  WK-C-VBAL-OUTPUT.
009000         10  WK-N-VBAL-BALANCE       PIC S9(13)V99 COMP-3
009100                                      VALUE ZERO.
009200         10  WK-C-VBAL-ERROR-CD      PIC X(40) VALUE SPACES.
009300 01  WK-C-VBAL-DUMP REDEFINES WK-C-VBAL-RECORD.
009400     05  WK-C-VBAL-DUMP-TXT          PIC X(98).
009500
009600 EJECT
009700********************************************
009800 PROCEDURE DIVISION USING WK-C-VBAL-RECORD.
009900********************************************
010000 MAIN-MODULE.
010100     PERFORM A000-PROCESS-CALLED-ROUTINE
010200        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010300     PERFORM Z000-END-PROGRAM-ROUTINE
010400        THRU Z999-END-PROGRAM-ROUTINE-EX.
010500     EXIT PROGRAM.
010600
010700*---------------------------------------------------------------*
010800 A000-PROCESS-CALLED-ROUTINE.
010900*---------------------------------------------------------------*
011000     OPEN INPUT WALLET.
011100     IF  NOT WK-C-SUCCESSFUL
011200         DISPLAY "WALVBAL - OPEN FILE ERROR - WALLET"
011300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011400         GO TO Y900-ABNORMAL-TERMINATION.
011500
011600     MOVE    ZERO                    TO    WK-N-VBAL-BALANCE.
011700     MOVE    SPACES                  TO    WK-C-VBAL-ERROR-CD.
011800     MOVE    WK-C-VBAL-CUSTOMER-ID   TO    WAL-CUSTOMER-ID.
011900
012000     READ WALLET KEY IS WAL-CUSTOMER-ID.
012100     ADD 1 TO WK-N-VBAL-READS.
012200     IF  WK-C-SUCCESSFUL
012300         GO TO A080-MOVE-DATA.
012400
012500     IF  WK-C-RECORD-NOT-FOUND
012600         MOVE    ZERO                TO    WK-N-VBAL-BALANCE
012700         ADD 1 TO WK-N-VBAL-NOTFND-CNT
012800         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
012900
013000     DISPLAY "WALVBAL - READ FILE ERROR - WALLET"
013100     DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
013200     GO TO Y900-ABNORMAL-TERMINATION.
013300
013400 A080-MOVE-DATA.
013500     MOVE    WAL-BALANCE             TO    WK-N-VBAL-BALANCE.
013600
013700 A099-PROCESS-CALLED-ROUTINE-EX.
013800     EXIT.
013900*---------------------------------------------------------------*
014000*                   PROGRAM SUBROUTINE                         *
014100*---------------------------------------------------------------*
014200 Y900-ABNORMAL-TERMINATION.
014300     PERFORM Z000-END-PROGRAM-ROUTINE.
014400     EXIT PROGRAM.
014500
014600 Z000-END-PROGRAM-ROUTINE.
014700     CLOSE WALLET.
014800     IF  NOT WK-C-SUCCESSFUL
014900         DISPLAY "WALVBAL - CLOSE FILE ERROR - WALLET"
015000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
015100     DISPLAY "WALVBAL - RECORD NOT FOUND COUNT "
015200        WK-N-VBAL-NOTFND-CNT.
015300
015400 Z999-END-PROGRAM-ROUTINE-EX.
015500     EXIT.
015600
015700******************************************************************
015800************** END OF PROGRAM SOURCE -  WALVBAL ****************
015900******************************************************************
