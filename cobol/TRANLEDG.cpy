000100* TRANLEDG.cpybk
000200     05  TRANLEDG-RECORD           PIC X(0350).
000300*  I-O FORMAT: TRANLEDGR  FROM FILE TRANLEDG  OF LIBRARY WALLIB
000400*
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* WAL1A1 TMPCGN 14/03/2024 - WALLET SETTLEMENT PHASE 1
000900*                          - INITIAL VERSION
001000*-----------------------------------------------------------------
001100* WAL1B2 TMPRNG 02/09/2024 - WALLET SETTLEMENT PHASE 1
001200*                          - ADD TRN-REFERENCE, TRN-CREATED-AT
001300*                            FOR RECON MATCH-BY-DATE SELECTION
001400*-----------------------------------------------------------------
001500* WAL2D1 TMPHYN 20/07/2025 - WALLET SETTLEMENT PHASE 2
001600*                          - TRN-TYPE EXPANDED 6 TO 10 BYTES
001700*                            ("TOPUP"/"CONSUME")
001800*****************************************************************
001900     05  TRANLEDGR  REDEFINES TRANLEDG-RECORD.
002000         10  TRN-TRANSACTION-ID     PIC X(100).
002100*                                CALLER-SUPPLIED UNIQUE TRAN ID
002200*                                (KEYED DUPLICATE-CHECK FIELD)
002300         10  TRN-CUSTOMER-ID        PIC X(50).
002400*                                OWNING CUSTOMER
002500         10  TRN-TYPE               PIC X(10).
002600*                                TOPUP  OR  CONSUME
002700         10  TRN-AMOUNT             PIC S9(13)V99 COMP-3.
002800*                                TRANSACTION AMOUNT - ALWAYS +VE
002900         10  TRN-BALANCE-BEFORE     PIC S9(13)V99 COMP-3.
003000*                                WALLET BALANCE BEFORE POSTING
003100         10  TRN-BALANCE-AFTER      PIC S9(13)V99 COMP-3.
003200*                                WALLET BALANCE AFTER POSTING
003300         10  TRN-STATUS             PIC X(10).
003400*                                COMPLETED  OR  FAILED
003500         10  TRN-REFERENCE          PIC X(100).
003600*                                FREE-TEXT CALLER REFERENCE
003700         10  TRN-CREATED-AT         PIC X(19).
003800*                                YYYY-MM-DD HH:MM:SS
003900         10  FILLER                 PIC X(037).
