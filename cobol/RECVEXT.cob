000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. RECVEXT.
000300 AUTHOR. TMPRNG.
000400 INSTALLATION. WALLET SETTLEMENT - DAILY RECONCILIATION.
000500 DATE-WRITTEN. 29 APR 1992.
000600 DATE-COMPILED.
000700 SECURITY. NONE.
000800*DESCRIPTION : SUBROUTINE - LOAD AND HOLD THE COUNTERPARTY'S
000900*              DAILY EXTERNAL TRANSACTION FILE IN AN IN-MEMORY
001000*              TABLE FOR RECXMAIN'S TWO MATCH PASSES.
001100*
001200*    OPTION ACTION........................
001300*    1      LOAD THE EXTERNAL TRANSACTIONS FILE INTO THE TABLE
001400*    2      LOOK UP ONE ENTRY BY TRANSACTION ID (MARKS SEEN)
001500*    3      RETURN THE NEXT NOT-YET-SEEN ENTRY (MISSING-INTERNAL
001600*             PASS) - WK-C-VEXT-FOUND = "N" WHEN EXHAUSTED
001700*    4      RETURN THE ENTRY AT WK-N-VEXT-INDEX REGARDLESS OF
001800*             SEEN STATUS (EXPORT PASS) - "N" WHEN PAST THE END
001900*
002000*=================================================================
002100*
002200* HISTORY OF MODIFICATION:
002300*
002400*=================================================================
002500*
002600* WAL1D1 - TMPRNG - 29/10/2024 - WALLET SETTLEMENT PHASE 1        *
002700*                   - INITIAL VERSION.                           *
002800*-----------------------------------------------------------------
002900* WAL1D9 - TMPHYN - 19/11/2024 - WALLET SETTLEMENT PHASE 1        *
003000*                   - R14 HEADER-ROW DETECTION WAS TESTING FIELD  *
003100*                     1 - SPEC CALLS FOR FIELD 3 (AMOUNT)         *
003200*-----------------------------------------------------------------
003300* WAL2C1 - TMPARV - 12/07/2025 - WALLET SETTLEMENT PHASE 2        *
003400*                   - SHORT ROWS (FEWER THAN 6 FIELDS) ARE NOW    *
003500*                     DROPPED WITHOUT A WARNING MESSAGE - AN      *
003600*                     UNPARSEABLE AMOUNT STILL WARNS              *
003700*-----------------------------------------------------------------
003800* WAL2D8 - TMPCGN - 05/08/2025 - WALLET SETTLEMENT PHASE 2        *
003900*                   - ADD OPTION 4 (GET-BY-INDEX) SO RECXMAIN CAN *
004000*                     WALK THE WHOLE TABLE FOR THE UNIT 3 EXPORT  *
004100*-----------------------------------------------------------------
004200* WAL2E2 - TMPARV - 10/08/2025 - WALLET SETTLEMENT PHASE 2        *
004300*                   - TABLE ENTRY NOW COPIES EXTTRAN (WAS A       *
004400*                     HAND-ROLLED PARALLEL FIELD LIST) SO THE     *
004500*                     RECORD LAYOUT IS MAINTAINED IN ONE PLACE    *
004600*-----------------------------------------------------------------
004700* WAL2F4 - TMPCGN - 10/08/2026 - WALLET SETTLEMENT PHASE 2        *
004800*                   - D000-TRIM-FIELD'S SCRATCH COUNTERS MOVED TO *
004900*                     77-LEVEL - DECLARATION ONLY, NO LOGIC       *
005000*                     CHANGE                                      *
005100*-----------------------------------------------------------------
005200*
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-AS400.
005700 OBJECT-COMPUTER. IBM-AS400.
005800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
005900        I-O-FEEDBACK IS I-O-FEEDBACK-AREA
006000        CLASS WK-C-AMOUNT-TEXT-CLASS IS "0" THRU "9", ".", "-".
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400        SELECT EXTTRANS ASSIGN TO EXTTRANS
006500        ORGANIZATION IS LINE SEQUENTIAL
006600 FILE STATUS IS WK-C-FILE-STATUS.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000***************
007100 FD  EXTTRANS
007200        LABEL RECORDS ARE OMITTED
007300 DATA RECORD IS WS-EXTROW-LINE.
007400 01  WS-EXTROW-LINE.
007500     05  WS-EXTROW-TEXT              PIC X(300).
007600     05  FILLER                      PIC X(020).
007700
007800 WORKING-STORAGE SECTION.
007900************************
008000 01  FILLER                          PIC X(24) VALUE
008100        "** PROGRAM RECVEXT    **".
008200
008300 01  WK-C-COMMON.
008400        COPY WALCOM.
008500
008600*---------------------------------------------------------------*
008700*    IN-MEMORY EXTERNAL-TRANSACTION TABLE - BUILT BY OPTION 1,  *
008800*    SEARCHED BY OPTIONS 2 AND 3. RETAINED ACROSS CALLS.        *
008900*---------------------------------------------------------------*
009000 01  WK-N-EXT-TABLE-COUNT            PIC 9(07) COMP VALUE ZERO.
009100 01  WK-N-EXT-WARN-COUNT             PIC 9(07) COMP VALUE ZERO.
009200 01  WK-C-EXT-COUNTS-VIEW REDEFINES WK-N-EXT-WARN-COUNT.
009300     05  WK-C-EXT-COUNTS-BYTES       PIC X(04).
009400 01  WK-N-EXT-SCAN-IDX               PIC 9(07) COMP VALUE ZERO.
009500 01  WK-N-EXT-IDX                    PIC 9(07) COMP VALUE ZERO.
009600 01  WK-C-FIRST-ROW-SW               PIC X(01) VALUE "Y".
009700     88  WK-C-FIRST-ROW-YES                   VALUE "Y".
009800     88  WK-C-FIRST-ROW-NO                    VALUE "N".
009900 01  WK-C-NUMERIC-SW                 PIC X(01) VALUE "N".
010000     88  WK-C-FIELD3-NUMERIC                  VALUE "Y".
010100     88  WK-C-FIELD3-NOT-NUMERIC              VALUE "N".
010200
010300 01  WK-C-EXT-TABLE.
010400     05  WK-C-EXT-ENTRY OCCURS 2000 TIMES
010500               INDEXED BY WK-N-EXT-TABLE-IDX.
010600         COPY EXTTRAN.
010700         10  WK-C-TBL-SEEN-SW        PIC X(001).
010800             88  WK-C-TBL-SEEN                VALUE "Y".
010900             88  WK-C-TBL-NOT-SEEN             VALUE "N".
011000         10  FILLER                  PIC X(013).
011100
011200*---------------------------------------------------------------*
011300*    FIELD-SPLIT / TRIM WORK AREA                                *
011400*---------------------------------------------------------------*
011500 01  WK-N-FIELD-CNT                  PIC 9(02) COMP VALUE ZERO.
011600 01  WK-C-RAW-F1                     PIC X(100) VALUE SPACES.
011700 01  WK-C-RAW-F2                     PIC X(100) VALUE SPACES.
011800 01  WK-C-RAW-F3                     PIC X(020) VALUE SPACES.
011900 01  WK-C-RAW-F4                     PIC X(010) VALUE SPACES.
012000 01  WK-C-RAW-F5                     PIC X(020) VALUE SPACES.
012100 01  WK-C-RAW-F6                     PIC X(100) VALUE SPACES.
012200 01  WK-N-SPLIT-PTR                  PIC 9(03) COMP VALUE ZERO.
012300
012400 01  WK-C-TRIM-INPUT                 PIC X(100) VALUE SPACES.
012500 01  WK-C-TRIM-OUTPUT                PIC X(100) VALUE SPACES.
012600 77  WK-N-TRIM-LEAD-CNT              PIC 9(03) COMP VALUE ZERO.
012700 77  WK-N-TRIM-LEN                   PIC 9(03) COMP VALUE ZERO.
012800
012900*---------------------------------------------------------------*
013000*    AMOUNT-TEXT-TO-COMP-3 PARSING AREA (NO INTRINSIC FUNCTIONS)*
013100*---------------------------------------------------------------*
013200 01  WK-C-AMT-EDIT-AREA               PIC X(15) VALUE ZEROS.
013300 01  WK-N-AMT-RJ REDEFINES WK-C-AMT-EDIT-AREA.
013400     05  WK-N-AMT-EDITED              PIC 9(12).99.
013500 01  WK-N-AMT-LEN                     PIC 9(02) COMP VALUE ZERO.
013600 01  WK-N-AMT-START                   PIC 9(02) COMP VALUE ZERO.
013700 01  WK-N-AMT-IDX                     PIC 9(02) COMP VALUE ZERO.
013800 01  WK-C-AMT-CHAR                    PIC X(01) VALUE SPACE.
013900 01  WK-N-PARSED-AMOUNT               PIC S9(13)V99 COMP-3
014000                                       VALUE ZERO.
014100
014200*---------------------------------------------------------------*
014300*    DISPLAY DUMP VIEW (DEBUG AID) - FLAT TEXT OVER THE COUNTERS *
014400*---------------------------------------------------------------*
014500 01  WK-N-COUNT-DUMP.
014600     05  WK-N-COUNT-DUMP-LOAD         PIC 9(07) COMP.
014700     05  WK-N-COUNT-DUMP-WARN         PIC 9(07) COMP.
014800 01  WK-C-COUNT-DUMP-VIEW REDEFINES WK-N-COUNT-DUMP.
014900     05  WK-C-COUNT-DUMP-BYTES        PIC X(08).
015000
015100****************
015200 LINKAGE SECTION.
015300****************
015400 01  WK-C-VEXT-RECORD.
015500     05  WK-N-VEXT-OPTION             PIC 9(01).
015600     05  WK-C-VEXT-RECON-DATE         PIC X(10).
015700     05  WK-C-VEXT-LOOKUP-ID          PIC X(100).
015800     05  WK-N-VEXT-INDEX              PIC 9(07) COMP.
015900     05  WK-C-VEXT-OUTPUT.
016000         10  WK-C-VEXT-FOUND          PIC X(01) VALUE "N".
016100             88  WK-C-VEXT-IS-FOUND          VALUE "Y".
016200             88  WK-C-VEXT-NOT-FOUND         VALUE "N".
016300         10  WK-C-VEXT-TRAN-ID        PIC X(100).
016400         10  WK-C-VEXT-CUSTOMER-ID    PIC X(050).
016500         10  WK-N-VEXT-AMOUNT         PIC S9(13)V99 COMP-3.
016600         10  WK-C-VEXT-TYPE           PIC X(010).
016700         10  WK-C-VEXT-TIMESTAMP      PIC X(019).
016800         10  WK-C-VEXT-REFERENCE      PIC X(100).
016900         10  WK-N-VEXT-ROW-COUNT      PIC 9(07) COMP.
017000         10  WK-N-VEXT-WARN-COUNT     PIC 9(07) COMP.
017100     05  WK-C-VEXT-ERROR-CD           PIC X(40).
017200
017300        EJECT
017400****************************************
017500 PROCEDURE DIVISION USING WK-C-VEXT-RECORD.
017600****************************************
017700 MAIN-MODULE.
017800     MOVE SPACES                 TO WK-C-VEXT-ERROR-CD.
017900     EVALUATE WK-N-VEXT-OPTION
018000        WHEN 1
018100           PERFORM A100-LOAD-EXTERNAL-FILE
018200              THRU A199-LOAD-EXTERNAL-FILE-EX
018300        WHEN 2
018400           PERFORM A200-LOOKUP-BY-TRAN-ID
018500              THRU A299-LOOKUP-BY-TRAN-ID-EX
018600        WHEN 3
018700           PERFORM A300-GET-NEXT-UNSEEN
018800              THRU A399-GET-NEXT-UNSEEN-EX
018900        WHEN 4
019000           PERFORM A400-GET-ENTRY-BY-INDEX
019100              THRU A499-GET-ENTRY-BY-INDEX-EX
019200        WHEN OTHER
019300           MOVE "INVALID CALL OPTION TO RECVEXT"
019400              TO WK-C-VEXT-ERROR-CD
019500 END-EVALUATE.
019600 GOBACK.
019700
019800*-----------------------------------------------------------------
019900*    UNIT 3 - LOAD THE DAY'S EXTERNAL TRANSACTIONS INTO TABLE    *
020000*-----------------------------------------------------------------
020100 A100-LOAD-EXTERNAL-FILE.
020200*-----------------------------------------------------------------
020300     MOVE ZERO                   TO WK-N-EXT-TABLE-COUNT
020400                                     WK-N-EXT-WARN-COUNT
020500                                     WK-N-EXT-SCAN-IDX.
020600     MOVE "Y"                    TO WK-C-FIRST-ROW-SW.
020700     MOVE "N"                    TO WK-C-EOF-SW.
020800
020900     OPEN INPUT EXTTRANS.
021000     IF NOT WK-C-SUCCESSFUL
021100        DISPLAY "RECVEXT - OPEN FILE ERROR - EXTTRANS"
021200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021300        MOVE "UNABLE TO OPEN EXTERNAL TRANSACTIONS FILE"
021400           TO WK-C-VEXT-ERROR-CD
021500        GO TO A199-LOAD-EXTERNAL-FILE-EX
021600 END-IF.
021700
021800     PERFORM B100-READ-ONE-ROW
021900        THRU B199-READ-ONE-ROW-EX.
022000     PERFORM B200-PROCESS-ONE-ROW
022100        THRU B299-PROCESS-ONE-ROW-EX
022200        UNTIL WK-C-EOF-YES.
022300
022400     CLOSE EXTTRANS.
022500     IF NOT WK-C-SUCCESSFUL
022600        DISPLAY "RECVEXT - CLOSE FILE ERROR - EXTTRANS"
022700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022800 END-IF.
022900
023000     MOVE WK-N-EXT-TABLE-COUNT    TO WK-N-VEXT-ROW-COUNT
023100                                     WK-N-COUNT-DUMP-LOAD.
023200     MOVE WK-N-EXT-WARN-COUNT     TO WK-N-VEXT-WARN-COUNT
023300                                     WK-N-COUNT-DUMP-WARN.
023400 A199-LOAD-EXTERNAL-FILE-EX.
023500 EXIT.
023600
023700*-----------------------------------------------------------------
023800 B100-READ-ONE-ROW.
023900*-----------------------------------------------------------------
024000     READ EXTTRANS
024100        AT END SET WK-C-EOF-YES TO TRUE.
024200 B199-READ-ONE-ROW-EX.
024300 EXIT.
024400
024500*-----------------------------------------------------------------
024600*    R14/R15/R16 - ONE ROW OF THE EXTERNAL TRANSACTIONS FILE     *
024700*-----------------------------------------------------------------
024800 B200-PROCESS-ONE-ROW.
024900*-----------------------------------------------------------------
025000     PERFORM C000-SPLIT-FIELDS
025100        THRU C099-SPLIT-FIELDS-EX.
025200
025300     IF WK-N-FIELD-CNT >= 6
025400        PERFORM C100-CHECK-AMOUNT-NUMERIC
025500           THRU C199-CHECK-AMOUNT-NUMERIC-EX
025600        IF WK-C-FIRST-ROW-YES
025700           MOVE "N"               TO WK-C-FIRST-ROW-SW
025800           IF WK-C-FIELD3-NUMERIC
025900              PERFORM C200-ADD-TABLE-ENTRY
026000                 THRU C299-ADD-TABLE-ENTRY-EX
026100           END-IF
026200        ELSE
026300           IF WK-C-FIELD3-NUMERIC
026400              PERFORM C200-ADD-TABLE-ENTRY
026500                 THRU C299-ADD-TABLE-ENTRY-EX
026600           ELSE
026700              DISPLAY "RECVEXT - WARNING - UNPARSEABLE AMOUNT "
026800                 "ON EXTERNAL TRANSACTION " WK-C-RAW-F1
026900              ADD 1 TO WK-N-EXT-WARN-COUNT
027000           END-IF
027100        END-IF
027200 END-IF.
027300
027400     PERFORM B100-READ-ONE-ROW
027500        THRU B199-READ-ONE-ROW-EX.
027600 B299-PROCESS-ONE-ROW-EX.
027700 EXIT.
027800
027900*-----------------------------------------------------------------
028000*    R16 - SPLIT THE RAW LINE INTO SIX TRIMMED FIELDS            *
028100*-----------------------------------------------------------------
028200 C000-SPLIT-FIELDS.
028300*-----------------------------------------------------------------
028400     MOVE SPACES                 TO WK-C-RAW-F1 WK-C-RAW-F2
028500                                     WK-C-RAW-F3 WK-C-RAW-F4
028600                                     WK-C-RAW-F5 WK-C-RAW-F6.
028700     MOVE ZERO                   TO WK-N-FIELD-CNT.
028800
028900     UNSTRING WS-EXTROW-TEXT DELIMITED BY ","
029000        INTO WK-C-TRIM-INPUT
029100             WK-C-TRIM-INPUT
029200             WK-C-TRIM-INPUT
029300             WK-C-TRIM-INPUT
029400             WK-C-TRIM-INPUT
029500             WK-C-TRIM-INPUT
029600        TALLYING IN WK-N-FIELD-CNT.
029700
029800*    UNSTRING RE-USING ONE RECEIVER ABOVE ONLY COUNTS FIELDS -
029900*    THE ACTUAL FIELD TEXT IS SPLIT AGAIN BELOW, ONE AT A TIME,
030000*    SO EACH FIELD CAN BE PASSED THROUGH THE COMMON TRIM ROUTINE.
030100     MOVE 1                      TO WK-N-SPLIT-PTR.
030200     UNSTRING WS-EXTROW-TEXT DELIMITED BY ","
030300        INTO WK-C-TRIM-INPUT
030400        WITH POINTER WK-N-SPLIT-PTR.
030500     PERFORM D000-TRIM-FIELD THRU D099-TRIM-FIELD-EX.
030600     MOVE WK-C-TRIM-OUTPUT        TO WK-C-RAW-F1.
030700
030800     IF WK-N-FIELD-CNT >= 2
030900        UNSTRING WS-EXTROW-TEXT DELIMITED BY ","
031000           INTO WK-C-TRIM-INPUT
031100           WITH POINTER WK-N-SPLIT-PTR
031200        PERFORM D000-TRIM-FIELD THRU D099-TRIM-FIELD-EX
031300        MOVE WK-C-TRIM-OUTPUT     TO WK-C-RAW-F2
031400 END-IF.
031500     IF WK-N-FIELD-CNT >= 3
031600        UNSTRING WS-EXTROW-TEXT DELIMITED BY ","
031700           INTO WK-C-TRIM-INPUT
031800           WITH POINTER WK-N-SPLIT-PTR
031900        PERFORM D000-TRIM-FIELD THRU D099-TRIM-FIELD-EX
032000        MOVE WK-C-TRIM-OUTPUT     TO WK-C-RAW-F3
032100 END-IF.
032200     IF WK-N-FIELD-CNT >= 4
032300        UNSTRING WS-EXTROW-TEXT DELIMITED BY ","
032400           INTO WK-C-TRIM-INPUT
032500           WITH POINTER WK-N-SPLIT-PTR
032600        PERFORM D000-TRIM-FIELD THRU D099-TRIM-FIELD-EX
032700        MOVE WK-C-TRIM-OUTPUT     TO WK-C-RAW-F4
032800 END-IF.
032900     IF WK-N-FIELD-CNT >= 5
033000        UNSTRING WS-EXTROW-TEXT DELIMITED BY ","
033100           INTO WK-C-TRIM-INPUT
033200           WITH POINTER WK-N-SPLIT-PTR
033300        PERFORM D000-TRIM-FIELD THRU D099-TRIM-FIELD-EX
033400        MOVE WK-C-TRIM-OUTPUT     TO WK-C-RAW-F5
033500 END-IF.
033600     IF WK-N-FIELD-CNT >= 6
033700        UNSTRING WS-EXTROW-TEXT DELIMITED BY SIZE
033800           INTO WK-C-TRIM-INPUT
033900           WITH POINTER WK-N-SPLIT-PTR
034000        PERFORM D000-TRIM-FIELD THRU D099-TRIM-FIELD-EX
034100        MOVE WK-C-TRIM-OUTPUT     TO WK-C-RAW-F6
034200 END-IF.
034300 C099-SPLIT-FIELDS-EX.
034400 EXIT.
034500
034600*-----------------------------------------------------------------
034700*    R14 - IS FIELD 3 (AMOUNT) A VALID NUMBER?                   *
034800*-----------------------------------------------------------------
034900 C100-CHECK-AMOUNT-NUMERIC.
035000*-----------------------------------------------------------------
035100     SET WK-C-FIELD3-NUMERIC     TO TRUE.
035200     IF WK-C-RAW-F3 = SPACES
035300        SET WK-C-FIELD3-NOT-NUMERIC TO TRUE
035400        GO TO C199-CHECK-AMOUNT-NUMERIC-EX
035500 END-IF.
035600     MOVE ZERO                   TO WK-N-AMT-LEN.
035700     INSPECT WK-C-RAW-F3 TALLYING WK-N-AMT-LEN
035800        FOR CHARACTERS BEFORE INITIAL SPACE.
035900     PERFORM D100-SCAN-AMOUNT-CHARS
036000        THRU D199-SCAN-AMOUNT-CHARS-EX
036100        VARYING WK-N-AMT-IDX FROM 1 BY 1
036200        UNTIL WK-N-AMT-IDX > WK-N-AMT-LEN
036300           OR WK-C-FIELD3-NOT-NUMERIC.
036400 C199-CHECK-AMOUNT-NUMERIC-EX.
036500 EXIT.
036600
036700*-----------------------------------------------------------------
036800*    R9/MATCH SUPPORT - ADD A PARSED ROW TO THE TABLE            *
036900*-----------------------------------------------------------------
037000 C200-ADD-TABLE-ENTRY.
037100*-----------------------------------------------------------------
037200     PERFORM D200-EDIT-AMOUNT-TO-NUMERIC
037300        THRU D299-EDIT-AMOUNT-TO-NUMERIC-EX.
037400
037500     ADD 1 TO WK-N-EXT-TABLE-COUNT.
037600     SET WK-N-EXT-TABLE-IDX TO WK-N-EXT-TABLE-COUNT.
037700     MOVE WK-C-RAW-F1          TO EXT-TRANSACTION-ID(WK-N-EXT-TABLE-IDX).
037800     MOVE WK-C-RAW-F2          TO EXT-CUSTOMER-ID(WK-N-EXT-TABLE-IDX).
037900     MOVE WK-N-PARSED-AMOUNT   TO EXT-AMOUNT(WK-N-EXT-TABLE-IDX).
038000     MOVE WK-C-RAW-F4          TO EXT-TYPE(WK-N-EXT-TABLE-IDX).
038100     MOVE WK-C-RAW-F5          TO EXT-TIMESTAMP(WK-N-EXT-TABLE-IDX).
038200     MOVE WK-C-RAW-F6          TO EXT-REFERENCE(WK-N-EXT-TABLE-IDX).
038300     MOVE "N"                  TO WK-C-TBL-SEEN-SW(WK-N-EXT-TABLE-IDX).
038400 C299-ADD-TABLE-ENTRY-EX.
038500 EXIT.
038600
038700*-----------------------------------------------------------------
038800*    GENERIC LEFT-TRIM - REMOVE LEADING BLANKS FROM A FIELD      *
038900*-----------------------------------------------------------------
039000 D000-TRIM-FIELD.
039100*-----------------------------------------------------------------
039200     MOVE ZERO                   TO WK-N-TRIM-LEAD-CNT.
039300     INSPECT WK-C-TRIM-INPUT TALLYING WK-N-TRIM-LEAD-CNT
039400        FOR LEADING SPACE.
039500     MOVE SPACES                 TO WK-C-TRIM-OUTPUT.
039600     IF WK-N-TRIM-LEAD-CNT < 100
039700        COMPUTE WK-N-TRIM-LEN = 100 - WK-N-TRIM-LEAD-CNT
039800        ADD 1 TO WK-N-TRIM-LEAD-CNT
039900        MOVE WK-C-TRIM-INPUT(WK-N-TRIM-LEAD-CNT:WK-N-TRIM-LEN)
040000           TO WK-C-TRIM-OUTPUT
040100 END-IF.
040200 D099-TRIM-FIELD-EX.
040300 EXIT.
040400
040500*-----------------------------------------------------------------
040600*    CLASS-TEST ONE CHARACTER OF THE AMOUNT FIELD                *
040700*-----------------------------------------------------------------
040800 D100-SCAN-AMOUNT-CHARS.
040900*-----------------------------------------------------------------
041000     MOVE WK-C-RAW-F3(WK-N-AMT-IDX:1) TO WK-C-AMT-CHAR.
041100     IF WK-C-AMT-CHAR IS NOT WK-C-AMOUNT-TEXT-CLASS
041200        SET WK-C-FIELD3-NOT-NUMERIC TO TRUE
041300 END-IF.
041400 D199-SCAN-AMOUNT-CHARS-EX.
041500 EXIT.
041600
041700*-----------------------------------------------------------------
041800*    CONVERT THE VALIDATED AMOUNT TEXT TO COMP-3 (NO INTRINSIC   *
041900*    FUNCTIONS) - RIGHT-JUSTIFY ONTO A ZERO-FILLED TEMPLATE AND  *
042000*    RE-EDIT THROUGH A NUMERIC-EDITED REDEFINITION.              *
042100*-----------------------------------------------------------------
042200 D200-EDIT-AMOUNT-TO-NUMERIC.
042300*-----------------------------------------------------------------
042400     MOVE ZEROS                  TO WK-C-AMT-EDIT-AREA.
042500     MOVE "000000000000.00"      TO WK-C-AMT-EDIT-AREA.
042600     MOVE ZERO                   TO WK-N-AMT-LEN.
042700     INSPECT WK-C-RAW-F3 TALLYING WK-N-AMT-LEN
042800        FOR CHARACTERS BEFORE INITIAL SPACE.
042900     IF WK-N-AMT-LEN > 0 AND WK-N-AMT-LEN <= 15
043000        COMPUTE WK-N-AMT-START = 16 - WK-N-AMT-LEN
043100        MOVE WK-C-RAW-F3(1:WK-N-AMT-LEN)
043200           TO WK-C-AMT-EDIT-AREA(WK-N-AMT-START:WK-N-AMT-LEN)
043300 END-IF.
043400     MOVE WK-N-AMT-EDITED         TO WK-N-PARSED-AMOUNT.
043500 D299-EDIT-AMOUNT-TO-NUMERIC-EX.
043600 EXIT.
043700
043800*-----------------------------------------------------------------
043900*    MATCH PASS 1 SUPPORT - LOOKUP BY TRANSACTION ID             *
044000*-----------------------------------------------------------------
044100 A200-LOOKUP-BY-TRAN-ID.
044200*-----------------------------------------------------------------
044300     SET WK-C-VEXT-NOT-FOUND     TO TRUE.
044400     PERFORM B300-SEARCH-ONE-ENTRY
044500        THRU B399-SEARCH-ONE-ENTRY-EX
044600        VARYING WK-N-EXT-IDX FROM 1 BY 1
044700        UNTIL WK-N-EXT-IDX > WK-N-EXT-TABLE-COUNT
044800           OR WK-C-VEXT-IS-FOUND.
044900 A299-LOOKUP-BY-TRAN-ID-EX.
045000 EXIT.
045100
045200 B300-SEARCH-ONE-ENTRY.
045300     SET WK-N-EXT-TABLE-IDX TO WK-N-EXT-IDX.
045400     IF EXT-TRANSACTION-ID(WK-N-EXT-TABLE-IDX) = WK-C-VEXT-LOOKUP-ID
045500        SET WK-C-VEXT-IS-FOUND TO TRUE
045600        SET WK-C-TBL-SEEN(WK-N-EXT-TABLE-IDX) TO TRUE
045700        MOVE EXT-TRANSACTION-ID(WK-N-EXT-TABLE-IDX)
045800           TO WK-C-VEXT-TRAN-ID
045900        MOVE EXT-CUSTOMER-ID(WK-N-EXT-TABLE-IDX)
046000           TO WK-C-VEXT-CUSTOMER-ID
046100        MOVE EXT-AMOUNT(WK-N-EXT-TABLE-IDX)
046200           TO WK-N-VEXT-AMOUNT
046300        MOVE EXT-TYPE(WK-N-EXT-TABLE-IDX)
046400           TO WK-C-VEXT-TYPE
046500        MOVE EXT-TIMESTAMP(WK-N-EXT-TABLE-IDX)
046600           TO WK-C-VEXT-TIMESTAMP
046700        MOVE EXT-REFERENCE(WK-N-EXT-TABLE-IDX)
046800           TO WK-C-VEXT-REFERENCE
046900 END-IF.
047000 B399-SEARCH-ONE-ENTRY-EX.
047100 EXIT.
047200
047300*-----------------------------------------------------------------
047400*    MATCH PASS 2 SUPPORT - NEXT NOT-YET-SEEN ENTRY              *
047500*-----------------------------------------------------------------
047600 A300-GET-NEXT-UNSEEN.
047700*-----------------------------------------------------------------
047800     SET WK-C-VEXT-NOT-FOUND     TO TRUE.
047900     PERFORM B400-TEST-ONE-UNSEEN
048000        THRU B499-TEST-ONE-UNSEEN-EX
048100        UNTIL WK-N-EXT-SCAN-IDX >= WK-N-EXT-TABLE-COUNT
048200           OR WK-C-VEXT-IS-FOUND.
048300 A399-GET-NEXT-UNSEEN-EX.
048400 EXIT.
048500
048600 B400-TEST-ONE-UNSEEN.
048700     ADD 1 TO WK-N-EXT-SCAN-IDX.
048800     SET WK-N-EXT-TABLE-IDX TO WK-N-EXT-SCAN-IDX.
048900     IF WK-C-TBL-NOT-SEEN(WK-N-EXT-TABLE-IDX)
049000        SET WK-C-VEXT-IS-FOUND TO TRUE
049100        MOVE EXT-TRANSACTION-ID(WK-N-EXT-TABLE-IDX)
049200           TO WK-C-VEXT-TRAN-ID
049300        MOVE EXT-CUSTOMER-ID(WK-N-EXT-TABLE-IDX)
049400           TO WK-C-VEXT-CUSTOMER-ID
049500        MOVE EXT-AMOUNT(WK-N-EXT-TABLE-IDX)
049600           TO WK-N-VEXT-AMOUNT
049700        MOVE EXT-TYPE(WK-N-EXT-TABLE-IDX)
049800           TO WK-C-VEXT-TYPE
049900        MOVE EXT-TIMESTAMP(WK-N-EXT-TABLE-IDX)
050000           TO WK-C-VEXT-TIMESTAMP
050100        MOVE EXT-REFERENCE(WK-N-EXT-TABLE-IDX)
050200           TO WK-C-VEXT-REFERENCE
050300 END-IF.
050400 B499-TEST-ONE-UNSEEN-EX.
050500 EXIT.
050600
050700*-----------------------------------------------------------------
050800*    UNIT 3 EXPORT SUPPORT - FETCH ONE ENTRY BY ABSOLUTE INDEX    *
050900*-----------------------------------------------------------------
051000 A400-GET-ENTRY-BY-INDEX.
051100*-----------------------------------------------------------------
051200     SET WK-C-VEXT-NOT-FOUND     TO TRUE.
051300     IF WK-N-VEXT-INDEX > ZERO
051400           AND WK-N-VEXT-INDEX NOT > WK-N-EXT-TABLE-COUNT
051500        SET WK-N-EXT-TABLE-IDX TO WK-N-VEXT-INDEX
051600        SET WK-C-VEXT-IS-FOUND TO TRUE
051700        MOVE EXT-TRANSACTION-ID(WK-N-EXT-TABLE-IDX)
051800           TO WK-C-VEXT-TRAN-ID
051900        MOVE EXT-CUSTOMER-ID(WK-N-EXT-TABLE-IDX)
052000           TO WK-C-VEXT-CUSTOMER-ID
052100        MOVE EXT-AMOUNT(WK-N-EXT-TABLE-IDX)
052200           TO WK-N-VEXT-AMOUNT
052300        MOVE EXT-TYPE(WK-N-EXT-TABLE-IDX)
052400           TO WK-C-VEXT-TYPE
052500        MOVE EXT-TIMESTAMP(WK-N-EXT-TABLE-IDX)
052600           TO WK-C-VEXT-TIMESTAMP
052700        MOVE EXT-REFERENCE(WK-N-EXT-TABLE-IDX)
052800           TO WK-C-VEXT-REFERENCE
052900 END-IF.
053000 A499-GET-ENTRY-BY-INDEX-EX.
053100 EXIT.
053200******************************************************************
053300************** END OF PROGRAM SOURCE -  RECVEXT ****************
053400******************************************************************
